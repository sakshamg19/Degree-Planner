000100*=============================================================*
000200*    VALIDATION-INPUT RECORD LAYOUT                           *
000300*    ONE CANDIDATE STRING PER LINE FOR CSVALID               *
000400*    FIRST BYTE TELLS CSVALID WHICH RULE SET TO APPLY:       *
000500*       'P' = PASSWORD-STRENGTH RULES                        *
000600*       'E' = E-MAIL FORMAT RULE                             *
000700*                                                             *
000800*    auteur : R. Okafor                                      *
000900*    Date creation 1991-08-02                                *
001000*=============================================================*
001100 FD  VALIDATION-INPUT
001200     RECORD CONTAINS 2 TO 80 CHARACTERS
001300     RECORDING MODE IS V.
001400 01  VI-CANDIDATE-REC.
001500     05  VI-KIND                        PIC X(1).
001600     05  FILLER                         PIC X(1).
001700     05  VI-CANDIDATE-TEXT               PIC X(78).
