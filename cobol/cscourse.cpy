000100*=============================================================*
000200*    PLANNED-COURSES RECORD LAYOUT                            *
000300*    ONE ENTRY PER COURSE A STUDENT HAS PLANNED OR COMPLETED  *
000400*    USED BY CSAUDIT TO BUILD THE STUDENT COURSE CATALOG      *
000500*                                                             *
000600*    auteur : R. Okafor                                      *
000700*    Date creation 1989-03-14                                *
000800*-------------------------------------------------------------*
000900*    1998-11-02  RO   TKT-0231  WIDENED PC-COURSE-NAME TO     *
001000*                     X(100) FOR CROSS-LISTED TITLES         *
001100*=============================================================*
001200 FD  PLANNED-COURSES
001300     RECORD CONTAINS 140 CHARACTERS
001400     RECORDING MODE IS F.
001500 01  PC-COURSE-REC.
001600     05  PC-COURSE-CODE        PIC X(30).
001700     05  PC-COURSE-NAME        PIC X(100).
001800     05  PC-CREDITS            PIC 9(4)V9.
001900*    INFORMATIONAL ONLY - NOT USED IN AUDIT RULES
002000     05  PC-SOURCE-FLAG        PIC X(1).
002100     05  FILLER                PIC X(4).
