000100*=============================================================*
000200*    AUDIT-REPORT RECORD LAYOUT                               *
000300*    132-COLUMN PRINT FILE - ONE BLOCK PER MAJOR SECTION      *
000400*    PLUS MAJOR AND DEGREE SUMMARY BLOCKS AT THE END          *
000500*                                                             *
000600*    auteur : R. Okafor                                      *
000700*    Date creation 1989-03-14                                *
000800*-------------------------------------------------------------*
000900*    1994-06-20  RO   TKT-0188  ADDED N-OF N-COMPLETED/       *
001000*                     N-REQUIRED TEXT TO THE SECTION TOTAL    *
001100*=============================================================*
001200 FD  AUDIT-REPORT
001300     RECORD CONTAINS 132 CHARACTERS
001400     RECORDING MODE IS F.
001500 01  REC-AUDIT-OUT                      PIC X(132).
001600
001700*    USED FOR THE SECTION HEADER LINE AND FOR EACH
001800*    TAKEN/MISSING/TOTAL DETAIL LINE OF A SECTION BLOCK
001900 01  RPT-SECT-LINE REDEFINES REC-AUDIT-OUT.
002000     05  FILLER                         PIC X(1).
002100     05  RPT-TAG                        PIC X(7).
002200     05  FILLER                         PIC X(2).
002300     05  RPT-SECTION-ID                 PIC X(20).
002400     05  FILLER                         PIC X(1).
002500     05  RPT-SECTION-TITLE              PIC X(40).
002600     05  FILLER                         PIC X(1).
002700     05  RPT-SECTION-TYPE               PIC X(6).
002800     05  FILLER                         PIC X(1).
002900     05  RPT-STATUS                     PIC X(11).
003000     05  FILLER                         PIC X(1).
003100     05  RPT-CREDITS-ED                 PIC ZZZ9.9.
003200     05  FILLER                         PIC X(1).
003300     05  RPT-NOF-TEXT                   PIC X(10).
003400     05  FILLER                         PIC X(24).
003500
003600*    USED FOR THE MAJOR SUMMARY BLOCK AND THE DEGREE
003700*    SUMMARY BLOCK AT THE FOOT OF THE REPORT
003800 01  RPT-SUMMARY-LINE REDEFINES REC-AUDIT-OUT.
003900     05  FILLER                         PIC X(1).
004000     05  RPT-SUM-LABEL                  PIC X(30).
004100     05  FILLER                         PIC X(1).
004200     05  RPT-SUM-EARNED                 PIC ZZZ9.9.
004300     05  FILLER                         PIC X(1).
004400     05  RPT-SUM-TARGET                 PIC ZZ9.
004500     05  FILLER                         PIC X(1).
004600     05  RPT-SUM-REMAINING               PIC ZZZ9.9.
004700     05  FILLER                         PIC X(83).
