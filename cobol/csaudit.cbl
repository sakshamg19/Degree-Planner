000100******************************************************************
000200* CSAUDIT - DEGREE REQUIREMENT AUDIT - CS MAJOR (L&S_BS)
000300* Lecture du fichier des cours planifies/suivis par un etudiant,
000400* evaluation des huit sections de la majeure Computer Science
000500* et du total credits du diplome, puis ecriture du rapport
000600* d'audit sur AUDIT-REPORT.
000700*
000800* Les regles de section (ALL-OF, ONE-OF, N-OF), la table d'alias
000900* des sigles multi-listes et les cibles credits (48 majeure /
001000* 120 diplome) sont compilees dans ce programme - aucun fichier
001100* de regles n'est lu ; tables courtes, peu changeantes d'une
001200* annee a l'autre, mieux valent en dur qu'en entree variable.
001300*
001400* auteur : R. Okafor
001500* installation : DoIT ACADEMIC SYSTEMS - L&S RECORDS
001600* Date de creation : 1989-03-14
001700* Date de compilation :
001800* securite : PUBLIC - AUCUNE DONNEE CONFIDENTIELLE
001900*-----------------------------------------------------------------
002000* JOURNAL DES MODIFICATIONS
002100*-----------------------------------------------------------------
002200* 1989-03-14  RO   TKT-0001  PREMIERE VERSION - SECTION BASIC_CS
002300*                  ET BASIC_CALCULUS SEULEMENT, PAS DE DEDUP
002400* 1989-07-02  RO   TKT-0014  AJOUT LINEAR_ALGEBRA, PROB_OR_STATS
002500*                  ET THEORY - TOUJOURS PAS DE TOTAL DIPLOME
002600* 1990-01-18  RO   TKT-0027  AJOUT SOFTWARE_HARDWARE (N-OF) ET
002700*                  APPLICATIONS (ONE-OF) - TABLE WS-OPT-TAB
002800* 1990-05-09  RO   TKT-0033  AJOUT ELECTIVES ET DU DEDUPLICAGE
002900*                  DES CREDITS ENTRE SECTIONS (WS-COUNTED-TAB)
003000* 1991-02-20  DB   TKT-0041  AJOUT DE L'ALIAS DES SIGLES A DOUBLE
003100*                  LISTING (E C E / I SY E) ET NORMALISATION
003200*                  DES ESPACES MULTIPLES DANS LES SIGLES
003300* 1992-08-11  DB   TKT-0058  CORRECTION : LE SIGLE LE PLUS RECENT
003400*                  GAGNE SUR LES CREDITS EN CAS DE DOUBLON
003500* 1994-06-20  RO   TKT-0188  AJOUT DU TEXTE N-COMPLETED/N-REQUIRED
003600*                  SUR LA LIGNE TOTAL DE SECTION N-OF
003700* 1996-03-04  DB   TKT-0201  AJOUT DU CONTROLE FINAL (SOMME DES
003800*                  SECTIONS = TOTAL MAJEURE) EN FIN DE RAPPORT
003900* 1998-11-02  RO   TKT-0231  SIGLE ETUDIANT ACCEPTE SUR 30 CAR.
004000*                  (VOIR CSCOURSE.CPY - SIGLES MULTI-LISTES)
004100* 1998-12-09  DB   TKT-0240  PASSAGE AN 2000 - AUCUNE DATE SUR 2
004200*                  POSITIONS DANS CE PROGRAMME, RAS POUR CSAUDIT
004300* 2001-09-17  MK   TKT-0266  LA CIBLE MAJEURE PASSE DE 45 A 48
004400*                  CREDITS (REVISION DU CURRICULUM CS)
004500* 2006-04-03  MK   TKT-0289  AJOUT DE LA SECTION APPLICATIONS
004600*                  COMPLETE AVEC SES 14 OPTIONS (TABLE WS-OPT-TAB
004700*                  AGRANDIE DE 18 A 32 ENTREES)
004800* 2009-08-11  RO   TKT-0254  CORRECTION DU CONTROLE FINAL PROMIS
004900*                  PAR TKT-0201 : LE PERFORM DU BLOC SOMMAIRE
005000*                  ETAIT PLACE APRES LE CLOSE DE AUDIT-REPORT ET
005100*                  7120-WRITE-SUMMARY N'ETAIT QU'UN CONTINUE - LES
005200*                  BLOCS SOMMAIRE MAJEURE/DIPLOME ET LE CONTROLE
005300*                  CROISE NE SORTAIENT JAMAIS SUR LE RAPPORT
005400******************************************************************
005500 IDENTIFICATION DIVISION.
005600 PROGRAM-ID. CSAUDIT.
005700 AUTHOR. R. OKAFOR.
005800 INSTALLATION. DOIT ACADEMIC SYSTEMS - L&S RECORDS.
005900 DATE-WRITTEN. 03/14/1989.
006000 DATE-COMPILED.
006100 SECURITY. PUBLIC - AUCUNE DONNEE CONFIDENTIELLE.
006200
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM
006700     CLASS WS-CLASS-UPPER   IS 'A' THRU 'Z'
006800     CLASS WS-CLASS-LOWER   IS 'a' THRU 'z'
006900     CLASS WS-CLASS-DIGIT   IS '0' THRU '9'
007000     UPSI-0 ON  STATUS IS WS-UPSI-TRACE-ON
007100     UPSI-0 OFF STATUS IS WS-UPSI-TRACE-OFF.
007200
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT PLANNED-COURSES
007600         ASSIGN TO PLANCRSE
007700         ACCESS MODE IS SEQUENTIAL
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS PC-STATUS.
008000
008100     SELECT AUDIT-REPORT
008200         ASSIGN TO AUDITRPT
008300         ACCESS MODE IS SEQUENTIAL
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         FILE STATUS IS AR-STATUS.
008600
008700 DATA DIVISION.
008800 FILE SECTION.
008900 COPY CSCOURSE.
009000 COPY CSRPT.
009100
009200 WORKING-STORAGE SECTION.
009300*-----------------------------------------------------------------
009400* ETATS FICHIER - UN CODE A DEUX POSITIONS PAR SELECT, TESTE PAR
009500* LE COPYBOOK CSFSTAT APRES CHAQUE OPEN/READ/WRITE/CLOSE
009600*-----------------------------------------------------------------
009700 01  PC-STATUS                PIC X(02)   VALUE SPACE.
009800     88  PC-STATUS-OK             VALUE '00'.
009900     88  PC-STATUS-EOF             VALUE '10'.
010000
010100 01  AR-STATUS                PIC X(02)   VALUE SPACE.
010200     88  AR-STATUS-OK             VALUE '00'.
010300     88  AR-STATUS-EOF             VALUE '10'.
010400
010500 01  WS-LIG-ERR                PIC X(80)   VALUE ALL '/'.
010600
010700*-----------------------------------------------------------------
010800* TABLE DES SIGLES PLANCHER - 78 COURS COMPILES (REDEFINES DU
010900* BLOC DE LITTERAUX - VOIR JOURNAL TKT-0001/0014/0027/0033)
011000*-----------------------------------------------------------------
011100 01  WS-ITEM-INIT-TAB.
011200*    ITEMS 1-5 : BASIC_CS (ALL-OF) - LES CINQ COURS D'INTRODUCTION
011300*    EXIGES SANS EXCEPTION (TKT-0001)
011400     05  FILLER PIC X(30)
011500     VALUE 'MATH/COMP SCI 240             '.
011600     05  FILLER PIC X(5)
011700     VALUE '00030'.
011800     05  FILLER PIC X(30)
011900     VALUE 'COMP SCI/E C E 252            '.
012000     05  FILLER PIC X(5)
012100     VALUE '00030'.
012200     05  FILLER PIC X(30)
012300     VALUE 'COMP SCI 300                  '.
012400     05  FILLER PIC X(5)
012500     VALUE '00030'.
012600     05  FILLER PIC X(30)
012700     VALUE 'COMP SCI/E C E 354            '.
012800     05  FILLER PIC X(5)
012900     VALUE '00030'.
013000     05  FILLER PIC X(30)
013100     VALUE 'COMP SCI 400                  '.
013200     05  FILLER PIC X(5)
013300     VALUE '00030'.
013400*    ITEMS 6-26 : ORPHELINS DE WS-SECT-FROM/CNT - REFERENCES UNIQUEMENT
013500*    PAR LES OPT-FROM/CNT DES OPTIONS BASIC_CALCULUS (1-2), LINEAR_
013600*    ALGEBRA (3-7) ET PROB_OR_STATS (8-16) DE WS-OPT-TAB CI-DESSOUS
013700     05  FILLER PIC X(30)
013800     VALUE 'MATH 221                      '.
013900     05  FILLER PIC X(5)
014000     VALUE '00050'.
014100     05  FILLER PIC X(30)
014200     VALUE 'MATH 222                      '.
014300     05  FILLER PIC X(5)
014400     VALUE '00040'.
014500     05  FILLER PIC X(30)
014600     VALUE 'MATH 171                      '.
014700     05  FILLER PIC X(5)
014800     VALUE '00050'.
014900     05  FILLER PIC X(30)
015000     VALUE 'MATH 217                      '.
015100     05  FILLER PIC X(5)
015200     VALUE '00040'.
015300     05  FILLER PIC X(30)
015400     VALUE 'MATH 222                      '.
015500     05  FILLER PIC X(5)
015600     VALUE '00040'.
015700     05  FILLER PIC X(30)
015800     VALUE 'MATH 320                      '.
015900     05  FILLER PIC X(5)
016000     VALUE '00030'.
016100     05  FILLER PIC X(30)
016200     VALUE 'MATH 340                      '.
016300     05  FILLER PIC X(5)
016400     VALUE '00030'.
016500     05  FILLER PIC X(30)
016600     VALUE 'MATH 345                      '.
016700     05  FILLER PIC X(5)
016800     VALUE '00040'.
016900     05  FILLER PIC X(30)
017000     VALUE 'MATH 341                      '.
017100     05  FILLER PIC X(5)
017200     VALUE '00030'.
017300     05  FILLER PIC X(30)
017400     VALUE 'MATH 375                      '.
017500     05  FILLER PIC X(5)
017600     VALUE '00050'.
017700     05  FILLER PIC X(30)
017800     VALUE 'STAT/MATH 309                 '.
017900     05  FILLER PIC X(5)
018000     VALUE '00030'.
018100     05  FILLER PIC X(30)
018200     VALUE 'STAT 311                      '.
018300     05  FILLER PIC X(5)
018400     VALUE '00030'.
018500     05  FILLER PIC X(30)
018600     VALUE 'STAT 324                      '.
018700     05  FILLER PIC X(5)
018800     VALUE '00030'.
018900     05  FILLER PIC X(30)
019000     VALUE 'MATH 331                      '.
019100     05  FILLER PIC X(5)
019200     VALUE '00030'.
019300     05  FILLER PIC X(30)
019400     VALUE 'STAT 333                      '.
019500     05  FILLER PIC X(5)
019600     VALUE '00030'.
019700     05  FILLER PIC X(30)
019800     VALUE 'STAT 340                      '.
019900     05  FILLER PIC X(5)
020000     VALUE '00040'.
020100     05  FILLER PIC X(30)
020200     VALUE 'STAT 371                      '.
020300     05  FILLER PIC X(5)
020400     VALUE '00030'.
020500     05  FILLER PIC X(30)
020600     VALUE 'STAT/MATH 431                 '.
020700     05  FILLER PIC X(5)
020800     VALUE '00030'.
020900     05  FILLER PIC X(30)
021000     VALUE 'MATH 531                      '.
021100     05  FILLER PIC X(5)
021200     VALUE '00030'.
021300     05  FILLER PIC X(30)
021400     VALUE 'COMP SCI 577                  '.
021500     05  FILLER PIC X(5)
021600     VALUE '00030'.
021700     05  FILLER PIC X(30)
021800     VALUE 'COMP SCI 520                  '.
021900     05  FILLER PIC X(5)
022000     VALUE '00030'.
022100*    ITEMS 27-38 : SOFTWARE_HARDWARE (N-OF, N=2) - AU MOINS DEUX DE CES
022200*    DOUZE COURS SYSTEME/MATERIEL (TKT-0027)
022300     05  FILLER PIC X(30)
022400     VALUE 'COMP SCI 407                  '.
022500     05  FILLER PIC X(5)
022600     VALUE '00030'.
022700     05  FILLER PIC X(30)
022800     VALUE 'COMP SCI/E C E 506            '.
022900     05  FILLER PIC X(5)
023000     VALUE '00030'.
023100     05  FILLER PIC X(30)
023200     VALUE 'COMP SCI 536                  '.
023300     05  FILLER PIC X(5)
023400     VALUE '00030'.
023500     05  FILLER PIC X(30)
023600     VALUE 'COMP SCI 538                  '.
023700     05  FILLER PIC X(5)
023800     VALUE '00030'.
023900     05  FILLER PIC X(30)
024000     VALUE 'COMP SCI 537                  '.
024100     05  FILLER PIC X(5)
024200     VALUE '00030'.
024300     05  FILLER PIC X(30)
024400     VALUE 'COMP SCI 542                  '.
024500     05  FILLER PIC X(5)
024600     VALUE '00030'.
024700     05  FILLER PIC X(30)
024800     VALUE 'COMP SCI 544                  '.
024900     05  FILLER PIC X(5)
025000     VALUE '00030'.
025100     05  FILLER PIC X(30)
025200     VALUE 'COMP SCI/E C E 552            '.
025300     05  FILLER PIC X(5)
025400     VALUE '00030'.
025500     05  FILLER PIC X(30)
025600     VALUE 'COMP SCI 557                  '.
025700     05  FILLER PIC X(5)
025800     VALUE '00030'.
025900     05  FILLER PIC X(30)
026000     VALUE 'COMP SCI 564                  '.
026100     05  FILLER PIC X(5)
026200     VALUE '00030'.
026300     05  FILLER PIC X(30)
026400     VALUE 'COMP SCI 640                  '.
026500     05  FILLER PIC X(5)
026600     VALUE '00030'.
026700     05  FILLER PIC X(30)
026800     VALUE 'COMP SCI 642                  '.
026900     05  FILLER PIC X(5)
027000     VALUE '00030'.
027100*    ITEMS 39-52 : ORPHELINS REFERENCES PAR LES OPTIONS 19-32
027200*    (APPLICATIONS) DE WS-OPT-TAB - AUCUNE SECTION NE LES INDEXE
027300*    DIRECTEMENT PAR SECT-FROM/CNT
027400     05  FILLER PIC X(30)
027500     VALUE 'COMP SCI 412                  '.
027600     05  FILLER PIC X(5)
027700     VALUE '00030'.
027800     05  FILLER PIC X(30)
027900     VALUE 'COMP SCI/I SY E/MATH 425      '.
028000     05  FILLER PIC X(5)
028100     VALUE '00030'.
028200     05  FILLER PIC X(30)
028300     VALUE 'COMP SCI/MATH 513             '.
028400     05  FILLER PIC X(5)
028500     VALUE '00030'.
028600     05  FILLER PIC X(30)
028700     VALUE 'COMP SCI/MATH 514             '.
028800     05  FILLER PIC X(5)
028900     VALUE '00030'.
029000     05  FILLER PIC X(30)
029100     VALUE 'COMP SCI/E C E/I SY E 524     '.
029200     05  FILLER PIC X(5)
029300     VALUE '00030'.
029400     05  FILLER PIC X(30)
029500     VALUE 'COMP SCI/I SY E/MATH/STAT 525 '.
029600     05  FILLER PIC X(5)
029700     VALUE '00030'.
029800     05  FILLER PIC X(30)
029900     VALUE 'COMP SCI 534                  '.
030000     05  FILLER PIC X(5)
030100     VALUE '00030'.
030200     05  FILLER PIC X(30)
030300     VALUE 'COMP SCI 540                  '.
030400     05  FILLER PIC X(5)
030500     VALUE '00030'.
030600     05  FILLER PIC X(30)
030700     VALUE 'COMP SCI 541                  '.
030800     05  FILLER PIC X(5)
030900     VALUE '00030'.
031000     05  FILLER PIC X(30)
031100     VALUE 'COMP SCI 559                  '.
031200     05  FILLER PIC X(5)
031300     VALUE '00030'.
031400     05  FILLER PIC X(30)
031500     VALUE 'COMP SCI 565                  '.
031600     05  FILLER PIC X(5)
031700     VALUE '00030'.
031800     05  FILLER PIC X(30)
031900     VALUE 'COMP SCI 566                  '.
032000     05  FILLER PIC X(5)
032100     VALUE '00030'.
032200     05  FILLER PIC X(30)
032300     VALUE 'COMP SCI 570                  '.
032400     05  FILLER PIC X(5)
032500     VALUE '00030'.
032600     05  FILLER PIC X(30)
032700     VALUE 'COMP SCI 571                  '.
032800     05  FILLER PIC X(5)
032900     VALUE '00030'.
033000*    ITEMS 53-78 : ELECTIVES (N-OF, N=2) - AU MOINS DEUX DE CES VINGT-
033100*    SIX COURS AU CHOIX (TKT-0033)
033200     05  FILLER PIC X(30)
033300     VALUE 'COMP SCI 407                  '.
033400     05  FILLER PIC X(5)
033500     VALUE '00030'.
033600     05  FILLER PIC X(30)
033700     VALUE 'COMP SCI 412                  '.
033800     05  FILLER PIC X(5)
033900     VALUE '00030'.
034000     05  FILLER PIC X(30)
034100     VALUE 'COMP SCI/E C E/MATH 435       '.
034200     05  FILLER PIC X(5)
034300     VALUE '00030'.
034400     05  FILLER PIC X(30)
034500     VALUE 'COMP SCI/STAT 471             '.
034600     05  FILLER PIC X(5)
034700     VALUE '00030'.
034800     05  FILLER PIC X(30)
034900     VALUE 'COMP SCI/MATH/STAT 475        '.
035000     05  FILLER PIC X(5)
035100     VALUE '00030'.
035200     05  FILLER PIC X(30)
035300     VALUE 'COMP SCI/E C E 506            '.
035400     05  FILLER PIC X(5)
035500     VALUE '00030'.
035600     05  FILLER PIC X(30)
035700     VALUE 'COMP SCI/M E/E C E 532        '.
035800     05  FILLER PIC X(5)
035900     VALUE '00030'.
036000     05  FILLER PIC X(30)
036100     VALUE 'COMP SCI/E C E 533            '.
036200     05  FILLER PIC X(5)
036300     VALUE '00030'.
036400     05  FILLER PIC X(30)
036500     VALUE 'COMP SCI 534                  '.
036600     05  FILLER PIC X(5)
036700     VALUE '00030'.
036800     05  FILLER PIC X(30)
036900     VALUE 'COMP SCI 536                  '.
037000     05  FILLER PIC X(5)
037100     VALUE '00030'.
037200     05  FILLER PIC X(30)
037300     VALUE 'COMP SCI 537                  '.
037400     05  FILLER PIC X(5)
037500     VALUE '00030'.
037600     05  FILLER PIC X(30)
037700     VALUE 'COMP SCI 538                  '.
037800     05  FILLER PIC X(5)
037900     VALUE '00030'.
038000     05  FILLER PIC X(30)
038100     VALUE 'COMP SCI/E C E/M E 539        '.
038200     05  FILLER PIC X(5)
038300     VALUE '00030'.
038400     05  FILLER PIC X(30)
038500     VALUE 'COMP SCI 540                  '.
038600     05  FILLER PIC X(5)
038700     VALUE '00030'.
038800     05  FILLER PIC X(30)
038900     VALUE 'COMP SCI 541                  '.
039000     05  FILLER PIC X(5)
039100     VALUE '00030'.
039200     05  FILLER PIC X(30)
039300     VALUE 'COMP SCI 542                  '.
039400     05  FILLER PIC X(5)
039500     VALUE '00030'.
039600     05  FILLER PIC X(30)
039700     VALUE 'COMP SCI 544                  '.
039800     05  FILLER PIC X(5)
039900     VALUE '00030'.
040000     05  FILLER PIC X(30)
040100     VALUE 'COMP SCI/E C E 552            '.
040200     05  FILLER PIC X(5)
040300     VALUE '00030'.
040400     05  FILLER PIC X(30)
040500     VALUE 'COMP SCI 557                  '.
040600     05  FILLER PIC X(5)
040700     VALUE '00030'.
040800     05  FILLER PIC X(30)
040900     VALUE 'COMP SCI 564                  '.
041000     05  FILLER PIC X(5)
041100     VALUE '00030'.
041200     05  FILLER PIC X(30)
041300     VALUE 'COMP SCI 565                  '.
041400     05  FILLER PIC X(5)
041500     VALUE '00030'.
041600     05  FILLER PIC X(30)
041700     VALUE 'COMP SCI 566                  '.
041800     05  FILLER PIC X(5)
041900     VALUE '00030'.
042000     05  FILLER PIC X(30)
042100     VALUE 'COMP SCI 579                  '.
042200     05  FILLER PIC X(5)
042300     VALUE '00030'.
042400     05  FILLER PIC X(30)
042500     VALUE 'COMP SCI 639                  '.
042600     05  FILLER PIC X(5)
042700     VALUE '00030'.
042800     05  FILLER PIC X(30)
042900     VALUE 'COMP SCI 640                  '.
043000     05  FILLER PIC X(5)
043100     VALUE '00030'.
043200     05  FILLER PIC X(30)
043300     VALUE 'COMP SCI 642                  '.
043400     05  FILLER PIC X(5)
043500     VALUE '00030'.
043600 01  WS-ITEM-TAB REDEFINES WS-ITEM-INIT-TAB.
043700     05  ITEM-ENT OCCURS 78 TIMES INDEXED BY IDX-ITEM.
043800         10  ITEM-CODE          PIC X(30).
043900         10  ITEM-CREDITS       PIC 9(4)V9.
044000
044100*-----------------------------------------------------------------
044200* TABLE DES OPTIONS (ONE-OF) - 32 ENTREES - CHAQUE OPTION EST
044300* SOIT UN SEUL COURS (COURSE) SOIT UNE SUITE ALL-OF DE 2-3 COURS
044400* (CAS DES SUITES DE CALCUL) - POINTE DANS WS-ITEM-TAB
044500*-----------------------------------------------------------------
044600 01  WS-OPT-INIT-TAB.
044700*    OPTIONS 1-2 : BASIC_CALCULUS (ONE-OF) - DEUX SEQUENCES DE CALCUL
044800*    POSSIBLES, CHACUNE UN ALLOF DE 2-3 COURS (TKT-0014)
044900     05  FILLER PIC X(6)
045000     VALUE 'ALLOF '.
045100     05  FILLER PIC X(3)
045200     VALUE '006'.
045300     05  FILLER PIC X(1)
045400     VALUE '2'.
045500     05  FILLER PIC X(6)
045600     VALUE 'ALLOF '.
045700     05  FILLER PIC X(3)
045800     VALUE '008'.
045900     05  FILLER PIC X(1)
046000     VALUE '3'.
046100*    OPTIONS 3-7 : LINEAR_ALGEBRA (ONE-OF) - CINQ COURS EQUIVALENTS,
046200*    CHACUN UNE OPTION A UN SEUL COURS (TKT-0014)
046300     05  FILLER PIC X(6)
046400     VALUE 'COURSE'.
046500     05  FILLER PIC X(3)
046600     VALUE '011'.
046700     05  FILLER PIC X(1)
046800     VALUE '1'.
046900     05  FILLER PIC X(6)
047000     VALUE 'COURSE'.
047100     05  FILLER PIC X(3)
047200     VALUE '012'.
047300     05  FILLER PIC X(1)
047400     VALUE '1'.
047500     05  FILLER PIC X(6)
047600     VALUE 'COURSE'.
047700     05  FILLER PIC X(3)
047800     VALUE '013'.
047900     05  FILLER PIC X(1)
048000     VALUE '1'.
048100     05  FILLER PIC X(6)
048200     VALUE 'COURSE'.
048300     05  FILLER PIC X(3)
048400     VALUE '014'.
048500     05  FILLER PIC X(1)
048600     VALUE '1'.
048700     05  FILLER PIC X(6)
048800     VALUE 'COURSE'.
048900     05  FILLER PIC X(3)
049000     VALUE '015'.
049100     05  FILLER PIC X(1)
049200     VALUE '1'.
049300*    OPTIONS 8-16 : PROB_OR_STATS (ONE-OF) - NEUF COURS DE
049400*    PROBABILITES/STATISTIQUES EQUIVALENTS (TKT-0014)
049500     05  FILLER PIC X(6)
049600     VALUE 'COURSE'.
049700     05  FILLER PIC X(3)
049800     VALUE '016'.
049900     05  FILLER PIC X(1)
050000     VALUE '1'.
050100     05  FILLER PIC X(6)
050200     VALUE 'COURSE'.
050300     05  FILLER PIC X(3)
050400     VALUE '017'.
050500     05  FILLER PIC X(1)
050600     VALUE '1'.
050700     05  FILLER PIC X(6)
050800     VALUE 'COURSE'.
050900     05  FILLER PIC X(3)
051000     VALUE '018'.
051100     05  FILLER PIC X(1)
051200     VALUE '1'.
051300     05  FILLER PIC X(6)
051400     VALUE 'COURSE'.
051500     05  FILLER PIC X(3)
051600     VALUE '019'.
051700     05  FILLER PIC X(1)
051800     VALUE '1'.
051900     05  FILLER PIC X(6)
052000     VALUE 'COURSE'.
052100     05  FILLER PIC X(3)
052200     VALUE '020'.
052300     05  FILLER PIC X(1)
052400     VALUE '1'.
052500     05  FILLER PIC X(6)
052600     VALUE 'COURSE'.
052700     05  FILLER PIC X(3)
052800     VALUE '021'.
052900     05  FILLER PIC X(1)
053000     VALUE '1'.
053100     05  FILLER PIC X(6)
053200     VALUE 'COURSE'.
053300     05  FILLER PIC X(3)
053400     VALUE '022'.
053500     05  FILLER PIC X(1)
053600     VALUE '1'.
053700     05  FILLER PIC X(6)
053800     VALUE 'COURSE'.
053900     05  FILLER PIC X(3)
054000     VALUE '023'.
054100     05  FILLER PIC X(1)
054200     VALUE '1'.
054300     05  FILLER PIC X(6)
054400     VALUE 'COURSE'.
054500     05  FILLER PIC X(3)
054600     VALUE '024'.
054700     05  FILLER PIC X(1)
054800     VALUE '1'.
054900*    OPTIONS 17-18 : THEORY (ONE-OF) - DEUX COURS DE THEORIE
055000*    EQUIVALENTS (TKT-0014)
055100     05  FILLER PIC X(6)
055200     VALUE 'COURSE'.
055300     05  FILLER PIC X(3)
055400     VALUE '025'.
055500     05  FILLER PIC X(1)
055600     VALUE '1'.
055700     05  FILLER PIC X(6)
055800     VALUE 'COURSE'.
055900     05  FILLER PIC X(3)
056000     VALUE '026'.
056100     05  FILLER PIC X(1)
056200     VALUE '1'.
056300*    OPTIONS 19-32 : APPLICATIONS (ONE-OF) - QUATORZE COURS
056400*    D'APPLICATION EQUIVALENTS, AGRANDIE DE 18 A 32 ENTREES PAR
056500*    TKT-0289 EN 2006
056600     05  FILLER PIC X(6)
056700     VALUE 'COURSE'.
056800     05  FILLER PIC X(3)
056900     VALUE '039'.
057000     05  FILLER PIC X(1)
057100     VALUE '1'.
057200     05  FILLER PIC X(6)
057300     VALUE 'COURSE'.
057400     05  FILLER PIC X(3)
057500     VALUE '040'.
057600     05  FILLER PIC X(1)
057700     VALUE '1'.
057800     05  FILLER PIC X(6)
057900     VALUE 'COURSE'.
058000     05  FILLER PIC X(3)
058100     VALUE '041'.
058200     05  FILLER PIC X(1)
058300     VALUE '1'.
058400     05  FILLER PIC X(6)
058500     VALUE 'COURSE'.
058600     05  FILLER PIC X(3)
058700     VALUE '042'.
058800     05  FILLER PIC X(1)
058900     VALUE '1'.
059000     05  FILLER PIC X(6)
059100     VALUE 'COURSE'.
059200     05  FILLER PIC X(3)
059300     VALUE '043'.
059400     05  FILLER PIC X(1)
059500     VALUE '1'.
059600     05  FILLER PIC X(6)
059700     VALUE 'COURSE'.
059800     05  FILLER PIC X(3)
059900     VALUE '044'.
060000     05  FILLER PIC X(1)
060100     VALUE '1'.
060200     05  FILLER PIC X(6)
060300     VALUE 'COURSE'.
060400     05  FILLER PIC X(3)
060500     VALUE '045'.
060600     05  FILLER PIC X(1)
060700     VALUE '1'.
060800     05  FILLER PIC X(6)
060900     VALUE 'COURSE'.
061000     05  FILLER PIC X(3)
061100     VALUE '046'.
061200     05  FILLER PIC X(1)
061300     VALUE '1'.
061400     05  FILLER PIC X(6)
061500     VALUE 'COURSE'.
061600     05  FILLER PIC X(3)
061700     VALUE '047'.
061800     05  FILLER PIC X(1)
061900     VALUE '1'.
062000     05  FILLER PIC X(6)
062100     VALUE 'COURSE'.
062200     05  FILLER PIC X(3)
062300     VALUE '048'.
062400     05  FILLER PIC X(1)
062500     VALUE '1'.
062600     05  FILLER PIC X(6)
062700     VALUE 'COURSE'.
062800     05  FILLER PIC X(3)
062900     VALUE '049'.
063000     05  FILLER PIC X(1)
063100     VALUE '1'.
063200     05  FILLER PIC X(6)
063300     VALUE 'COURSE'.
063400     05  FILLER PIC X(3)
063500     VALUE '050'.
063600     05  FILLER PIC X(1)
063700     VALUE '1'.
063800     05  FILLER PIC X(6)
063900     VALUE 'COURSE'.
064000     05  FILLER PIC X(3)
064100     VALUE '051'.
064200     05  FILLER PIC X(1)
064300     VALUE '1'.
064400     05  FILLER PIC X(6)
064500     VALUE 'COURSE'.
064600     05  FILLER PIC X(3)
064700     VALUE '052'.
064800     05  FILLER PIC X(1)
064900     VALUE '1'.
065000 01  WS-OPT-TAB REDEFINES WS-OPT-INIT-TAB.
065100     05  OPT-ENT OCCURS 32 TIMES INDEXED BY IDX-OPT.
065200         10  OPT-TYPE           PIC X(6).
065300         10  OPT-FROM           PIC 9(3).
065400         10  OPT-CNT            PIC 9(1).
065500
065600*-----------------------------------------------------------------
065700* TABLE DES 8 SECTIONS DE LA MAJEURE - SECT-FROM/SECT-CNT
065800* POINTENT DANS WS-ITEM-TAB (ALLOF, NOF) OU WS-OPT-TAB (ONEOF)
065900*-----------------------------------------------------------------
066000 01  WS-SECTION-INIT-TAB.
066100     05  FILLER PIC X(20)
066200     VALUE 'BASIC_CS            '.
066300     05  FILLER PIC X(40)
066400     VALUE 'Basic Computer Science Courses          '.
066500     05  FILLER PIC X(6)
066600     VALUE 'ALLOF '.
066700     05  FILLER PIC X(2)
066800     VALUE '00'.
066900     05  FILLER PIC X(3)
067000     VALUE '001'.
067100     05  FILLER PIC X(3)
067200     VALUE '005'.
067300     05  FILLER PIC X(20)
067400     VALUE 'BASIC_CALCULUS      '.
067500     05  FILLER PIC X(40)
067600     VALUE 'Calculus Sequence                       '.
067700     05  FILLER PIC X(6)
067800     VALUE 'ONEOF '.
067900     05  FILLER PIC X(2)
068000     VALUE '00'.
068100     05  FILLER PIC X(3)
068200     VALUE '001'.
068300     05  FILLER PIC X(3)
068400     VALUE '002'.
068500     05  FILLER PIC X(20)
068600     VALUE 'LINEAR_ALGEBRA      '.
068700     05  FILLER PIC X(40)
068800     VALUE 'Linear Algebra                          '.
068900     05  FILLER PIC X(6)
069000     VALUE 'ONEOF '.
069100     05  FILLER PIC X(2)
069200     VALUE '00'.
069300     05  FILLER PIC X(3)
069400     VALUE '003'.
069500     05  FILLER PIC X(3)
069600     VALUE '005'.
069700     05  FILLER PIC X(20)
069800     VALUE 'PROB_OR_STATS       '.
069900     05  FILLER PIC X(40)
070000     VALUE 'Probability or Statistics               '.
070100     05  FILLER PIC X(6)
070200     VALUE 'ONEOF '.
070300     05  FILLER PIC X(2)
070400     VALUE '00'.
070500     05  FILLER PIC X(3)
070600     VALUE '008'.
070700     05  FILLER PIC X(3)
070800     VALUE '009'.
070900     05  FILLER PIC X(20)
071000     VALUE 'THEORY              '.
071100     05  FILLER PIC X(40)
071200     VALUE 'Theory of Computing                     '.
071300     05  FILLER PIC X(6)
071400     VALUE 'ONEOF '.
071500     05  FILLER PIC X(2)
071600     VALUE '00'.
071700     05  FILLER PIC X(3)
071800     VALUE '017'.
071900     05  FILLER PIC X(3)
072000     VALUE '002'.
072100     05  FILLER PIC X(20)
072200     VALUE 'SOFTWARE_HARDWARE   '.
072300     05  FILLER PIC X(40)
072400     VALUE 'Software and Hardware                   '.
072500     05  FILLER PIC X(6)
072600     VALUE 'NOF   '.
072700     05  FILLER PIC X(2)
072800     VALUE '02'.
072900     05  FILLER PIC X(3)
073000     VALUE '027'.
073100     05  FILLER PIC X(3)
073200     VALUE '012'.
073300     05  FILLER PIC X(20)
073400     VALUE 'APPLICATIONS        '.
073500     05  FILLER PIC X(40)
073600     VALUE 'Applications                            '.
073700     05  FILLER PIC X(6)
073800     VALUE 'ONEOF '.
073900     05  FILLER PIC X(2)
074000     VALUE '00'.
074100     05  FILLER PIC X(3)
074200     VALUE '019'.
074300     05  FILLER PIC X(3)
074400     VALUE '014'.
074500     05  FILLER PIC X(20)
074600     VALUE 'ELECTIVES           '.
074700     05  FILLER PIC X(40)
074800     VALUE 'Electives                               '.
074900     05  FILLER PIC X(6)
075000     VALUE 'NOF   '.
075100     05  FILLER PIC X(2)
075200     VALUE '02'.
075300     05  FILLER PIC X(3)
075400     VALUE '053'.
075500     05  FILLER PIC X(3)
075600     VALUE '026'.
075700 01  WS-SECTION-TAB REDEFINES WS-SECTION-INIT-TAB.
075800     05  SECT-ENT OCCURS 8 TIMES INDEXED BY IDX-SECT.
075900         10  SECT-ID            PIC X(20).
076000         10  SECT-TITLE         PIC X(40).
076100         10  SECT-TYPE          PIC X(6).
076200         10  SECT-N             PIC 9(2).
076300         10  SECT-FROM          PIC 9(3).
076400         10  SECT-CNT           PIC 9(3).
076500
076600*-----------------------------------------------------------------
076700* TABLE DES ALIAS DE SIGLES MULTI-LISTES - 12 ENTREES
076800*-----------------------------------------------------------------
076900 01  WS-ALIAS-INIT-TAB.
077000     05  FILLER PIC X(30)
077100     VALUE 'COMP SCI/ECE 354              '.
077200     05  FILLER PIC X(30)
077300     VALUE 'COMP SCI 354                  '.
077400     05  FILLER PIC X(30)
077500     VALUE 'COMP SCI/ECE 252              '.
077600     05  FILLER PIC X(30)
077700     VALUE 'COMP SCI 252                  '.
077800     05  FILLER PIC X(30)
077900     VALUE 'STAT/MATH 309                 '.
078000     05  FILLER PIC X(30)
078100     VALUE 'STAT 309                      '.
078200     05  FILLER PIC X(30)
078300     VALUE 'COMP SCI/I SY E/MATH 425      '.
078400     05  FILLER PIC X(30)
078500     VALUE 'COMP SCI 425                  '.
078600     05  FILLER PIC X(30)
078700     VALUE 'COMP SCI/ECE/I SY E 524       '.
078800     05  FILLER PIC X(30)
078900     VALUE 'COMP SCI 524                  '.
079000     05  FILLER PIC X(30)
079100     VALUE 'COMP SCI/I SY E/MATH/STAT 525 '.
079200     05  FILLER PIC X(30)
079300     VALUE 'COMP SCI 525                  '.
079400     05  FILLER PIC X(30)
079500     VALUE 'COMP SCI/DS 579               '.
079600     05  FILLER PIC X(30)
079700     VALUE 'COMP SCI 579                  '.
079800     05  FILLER PIC X(30)
079900     VALUE 'COMP SCI/ECE/ME 539           '.
080000     05  FILLER PIC X(30)
080100     VALUE 'COMP SCI 539                  '.
080200     05  FILLER PIC X(30)
080300     VALUE 'COMP SCI/ECE 533              '.
080400     05  FILLER PIC X(30)
080500     VALUE 'COMP SCI 533                  '.
080600     05  FILLER PIC X(30)
080700     VALUE 'COMP SCI/ECE 552              '.
080800     05  FILLER PIC X(30)
080900     VALUE 'COMP SCI 552                  '.
081000     05  FILLER PIC X(30)
081100     VALUE 'COMP SCI/STAT 471             '.
081200     05  FILLER PIC X(30)
081300     VALUE 'COMP SCI 471                  '.
081400     05  FILLER PIC X(30)
081500     VALUE 'COMP SCI/MATH/STAT 475        '.
081600     05  FILLER PIC X(30)
081700     VALUE 'COMP SCI 475                  '.
081800 01  WS-ALIAS-TAB REDEFINES WS-ALIAS-INIT-TAB.
081900     05  ALIAS-ENT OCCURS 12 TIMES INDEXED BY IDX-ALIAS.
082000         10  ALIAS-FROM         PIC X(30).
082100         10  ALIAS-TO           PIC X(30).
082200*    CHAQUE ENTREE EST UNE PAIRE (SIGLE SAISI, SIGLE CANONIQUE) - LA
082300*    RECHERCHE DE 2340-APPLY-ALIAS EST SUR ALIAS-FROM UNIQUEMENT
082400
082500*-----------------------------------------------------------------
082600* CATALOGUE DE L'ETUDIANT (DERNIER CREDIT GAGNE EN CAS DE
082700* DOUBLON - TKT-0058) - TABLE A OCCURRENCE VARIABLE, DERNIER
082800* ENREGISTREMENT LU POUR UN SIGLE DONNE QUI GAGNE SUR LES
082900* ENREGISTREMENTS PRECEDENTS DU MEME SIGLE
083000*-----------------------------------------------------------------
083100 01  WS-CATALOG.
083200     05  WS-CAT-COUNT           PIC 9(3) COMP VALUE 0.
083300     05  WS-CAT-TAB OCCURS 1 TO 200 TIMES
083400                    DEPENDING ON WS-CAT-COUNT
083500                    INDEXED BY IDX-CAT.
083600         10  CAT-CODE           PIC X(30).
083700         10  CAT-CREDITS        PIC S9(4)V9 VALUE 0.
083800     05  FILLER                 PIC X(01).
083900*    200 ENTREES EST UNE MARGE LARGE - UN DOSSIER ETUDIANT COMPLET
084000*    (4 A 5 ANS DE COURS) NE DEPASSE JAMAIS UNE CENTAINE DE LIGNES
084100
084200*-----------------------------------------------------------------
084300* ENSEMBLE DES SIGLES DEJA CREDITES DANS UNE SECTION ANTERIEURE
084400* (TKT-0033) - SERT AU DEDUPLICAGE DE L'ETAPE 3 DU FLOT BATCH
084500*-----------------------------------------------------------------
084600 01  WS-COUNTED.
084700     05  WS-COUNTED-CNT         PIC 9(3) COMP VALUE 0.
084800     05  WS-COUNTED-TAB OCCURS 1 TO 200 TIMES
084900                    DEPENDING ON WS-COUNTED-CNT
085000                    INDEXED BY IDX-CNTD.
085100         10  COUNTED-CODE       PIC X(30).
085200     05  FILLER                 PIC X(01).
085300*    TABLE A PART DE WS-CAT-TAB : LE CATALOGUE CONTIENT TOUT CE QUE
085400*    L'ETUDIANT A SUIVI, WS-COUNTED-TAB NE CONTIENT QUE CE QUI A DEJA
085500*    ETE CREDITE QUELQUE PART DANS LA MAJEURE
085600
085700*-----------------------------------------------------------------
085800* RESULTAT DE LA SECTION COURANTE (REMIS A ZERO A CHAQUE
085900* PASSAGE DE 3010-EVAL-ONE-SECTION)
086000*-----------------------------------------------------------------
086100 01  WS-SECT-RESULT.
086200     05  WS-SECT-STATUS         PIC X(11)   VALUE SPACE.
086300     05  WS-SECT-EARNED         PIC S9(4)V9 VALUE 0.
086400     05  WS-SECT-N-REQUIRED     PIC 9(02)   VALUE 0.
086500     05  WS-SECT-N-COMPLETED    PIC 9(02)   VALUE 0.
086600     05  WS-SECT-TAKEN-CNT      PIC 9(02) COMP VALUE 0.
086700     05  WS-SECT-TAKEN-TAB OCCURS 30 TIMES INDEXED BY IDX-TAKEN.
086800         10  SECT-TAKEN-CODE    PIC X(30).
086900         10  SECT-TAKEN-CREDIT  PIC S9(4)V9.
087000     05  WS-SECT-MISSING-CNT    PIC 9(02) COMP VALUE 0.
087100     05  WS-SECT-MISSING-TAB OCCURS 30 TIMES INDEXED BY IDX-MISS.
087200         10  SECT-MISSING-CODE  PIC X(30).
087300     05  WS-SECT-CREDITED-CNT   PIC 9(02) COMP VALUE 0.
087400     05  WS-SECT-CREDITED-TAB OCCURS 30 TIMES INDEXED BY IDX-CRED.
087500         10  SECT-CREDITED-CODE PIC X(30).
087600*    TROIS TABLES PARALLELES (TAKEN/MISSING/CREDITED) PLUTOT QU'UNE
087700*    SEULE AVEC UN CODE DE STATUT - PLUS LISIBLE POUR LES PARAGRAPHES
087800*    D'ECRITURE DE RAPPORT (7060/7080) QUI N'EN LISENT QU'UNE CHACUN
087900     05  FILLER                 PIC X(01).
088000
088100*-----------------------------------------------------------------
088200* MEILLEURE OPTION VUE JUSQU'ICI (EVALUATEUR ONE-OF)
088300*-----------------------------------------------------------------
088400 01  WS-BEST.
088500     05  WS-BEST-MATCH          PIC S9(02) COMP VALUE -1.
088600     05  WS-SECT-FOUND          PIC X(01)   VALUE 'N'.
088700         88  SECT-IS-FOUND          VALUE 'Y'.
088800*    -1 N'EST PAS UN NOMBRE DE COURS VALIDE - LA VALEUR NEGATIVE SERT
088900*    UNIQUEMENT DE MARQUEUR 'AUCUNE OPTION VUE ENCORE'
089000     05  FILLER                 PIC X(01).
089100
089200*-----------------------------------------------------------------
089300* BALAYAGE D'UNE OPTION (ALLOF A 2-3 COURS OU COURSE A 1 COURS)
089400*-----------------------------------------------------------------
089500 01  WS-OPT-SCAN.
089600     05  WS-OPT-SCAN-MATCH      PIC 9(02) COMP VALUE 0.
089700     05  WS-OPT-SCAN-TOTAL      PIC 9(02) COMP VALUE 0.
089800     05  WS-OPT-SCAN-TAKEN-CNT  PIC 9(02) COMP VALUE 0.
089900     05  WS-OPT-SCAN-TAKEN-TAB OCCURS 5 TIMES INDEXED BY IDX-OST.
090000         10  OPT-SCAN-TAKEN-CODE    PIC X(30).
090100         10  OPT-SCAN-TAKEN-CREDIT  PIC S9(4)V9.
090200     05  WS-OPT-SCAN-MISS-CNT   PIC 9(02) COMP VALUE 0.
090300     05  WS-OPT-SCAN-MISS-TAB OCCURS 5 TIMES INDEXED BY IDX-OSM.
090400         10  OPT-SCAN-MISS-CODE     PIC X(30).
090500*    5 ENTREES MAXIMUM CAR AUCUNE OPTION DE LA TABLE ACTUELLE NE
090600*    DEPASSE TROIS COURS (OPT-CNT) - LA MARGE EST GENEREUSE
090700     05  FILLER                 PIC X(01).
090800
090900*-----------------------------------------------------------------
091000* BALAYAGE D'UNE SECTION N-OF (PRESENTS/ABSENTS, ORDRE CONSERVE)
091100*-----------------------------------------------------------------
091200 01  WS-NOF-SCAN.
091300     05  WS-NOF-PRESENT-CNT     PIC 9(02) COMP VALUE 0.
091400     05  WS-NOF-PRESENT-TAB OCCURS 30 TIMES INDEXED BY IDX-NPR.
091500         10  NOF-PRESENT-CODE       PIC X(30).
091600         10  NOF-PRESENT-CREDIT     PIC S9(4)V9.
091700     05  WS-NOF-ABSENT-CNT      PIC 9(02) COMP VALUE 0.
091800     05  WS-NOF-ABSENT-TAB OCCURS 30 TIMES INDEXED BY IDX-NAB.
091900         10  NOF-ABSENT-CODE        PIC X(30).
092000*    30 ENTREES COMME LES TABLES DE WS-SECT-RESULT - UNE SECTION N-OF
092100*    NE CONTIENT JAMAIS PLUS D'UNE TRENTAINE DE COURS DANS LA TABLE
092200     05  FILLER                 PIC X(01).
092300
092400*-----------------------------------------------------------------
092500* DIVERS COMPTEURS, INDICES ET ACCUMULATEURS
092600*    WS-RAW-CODE/WS-NORM-CODE/WS-CURR-CHAR SERVENT A LA NORMALISATION
092700*    ; WS-SCAN-IDX/WS-OUT-IDX SONT LES INDICES DU BALAYAGE
092800*    CARACTERE PAR CARACTERE DE 2360 ; TOUS SONT DES ZONES DE TRAVAIL
092900*    PARTAGEES, REMISES A JOUR A CHAQUE SIGLE TRAITE
093000*-----------------------------------------------------------------
093100 77  WS-RAW-CODE                PIC X(30).
093200 77  WS-NORM-CODE               PIC X(30).
093300 77  WS-SCAN-IDX                PIC 9(02) COMP VALUE 0.
093400 77  WS-OUT-IDX                 PIC 9(02) COMP VALUE 0.
093500 77  WS-CURR-CHAR               PIC X(01).
093600 77  WS-LAST-FLAG               PIC X(01)   VALUE 'Y'.
093700     88  WS-LAST-WAS-SPACE          VALUE 'Y'.
093800     88  WS-LAST-NOT-SPACE          VALUE 'N'.
093900
094000 77  WS-LOOKUP-CODE             PIC X(30).
094100 77  WS-LOOKUP-FLAG             PIC X(01)   VALUE 'N'.
094200     88  LOOKUP-IS-FOUND            VALUE 'Y'.
094300 77  WS-LOOKUP-CREDIT           PIC S9(4)V9 VALUE 0.
094400*    CES TROIS ZONES SONT LE RESULTAT PARTAGE DE 9100-LOOKUP-CATALOG -
094500*    TOUT APPEL A CE PARAGRAPHE DOIT D'ABORD REMPLIR WS-LOOKUP-CODE
094600
094700 77  WS-MAJOR-CREDITS-EARNED    PIC S9(4)V9 VALUE 0.
094800 77  WS-MAJOR-TARGET            PIC 9(03)   VALUE 048.
094900 77  WS-MAJOR-REMAINING         PIC S9(4)V9 VALUE 0.
095000 77  WS-DEGREE-CREDITS-SUM      PIC S9(4)V9 VALUE 0.
095100 77  WS-DEGREE-TARGET           PIC 9(03)   VALUE 120.
095200 77  WS-DEGREE-REMAINING        PIC S9(4)V9 VALUE 0.
095300 77  WS-CHECK-SUM               PIC S9(4)V9 VALUE 0.
095400 77  WS-COLLEGE                 PIC X(10)   VALUE 'L&S_BS'.
095500 77  WS-MAJOR-NAME              PIC X(28)
095600     VALUE 'Computer Science (L&S)'.
095700*    LES CIBLES (048/120) ET LE NOM/COLLEGE DE LA MAJEURE SONT DES
095800*    CONSTANTES PROPRES A CE PROGRAMME - TKT-0266 A PORTE LA CIBLE
095900*    MAJEURE DE 45 A 48 EN 2001 SANS TOUCHER A LA CIBLE DIPLOME
096000 77  WS-NOF-TEXT                PIC X(10)   VALUE SPACE.
096100
096200*-----------------------------------------------------------------
096300* ZONES DE PRESENTATION DU RAPPORT
096400*-----------------------------------------------------------------
096500 77  WS-RPT-LINE-CNT            PIC 9(02) COMP VALUE 0.
096600
096700 PROCEDURE DIVISION.
096800*    LE PROGRAMME EST VOLONTAIREMENT UNE SEULE UNITE DE COMPILATION :
096900*    LES HUIT SECTIONS DE LA MAJEURE PARTAGENT LE MEME CATALOGUE ET LE
097000*    MEME CONTROLE-CROISE, CE QUI SERAIT PLUS LOURD A MAINTENIR EN
097100*    SOUS-PROGRAMMES SEPARES POUR SI PEU DE CODE PARTAGE REEL
097200*0000-MAIN-START
097300     PERFORM 1000-INITIALIZE-START THRU 1010-INITIALIZE-END.
097400     PERFORM 2000-OPEN-FILES-START THRU 2010-OPEN-FILES-END.
097500     PERFORM 2100-READ-COURSE-START THRU 2110-READ-COURSE-END.
097600     PERFORM 2200-PROCESS-COURSE-START
097700             THRU 2210-PROCESS-COURSE-END
097800             UNTIL PC-STATUS-EOF.
097900     PERFORM 3600-RESOLVE-COLLEGE-START
098000             THRU 3610-RESOLVE-COLLEGE-END.
098100     PERFORM 7000-WRITE-REPORT-START THRU 7010-WRITE-REPORT-END.
098200     PERFORM 3000-EVAL-MAJOR-START THRU 3010-EVAL-MAJOR-END.
098300     PERFORM 3500-EVAL-DEGREE-START THRU 3510-EVAL-DEGREE-END.
098400     PERFORM 7120-WRITE-SUMMARY-START
098500             THRU 7130-WRITE-SUMMARY-END.
098600     PERFORM 2900-CLOSE-FILES-START THRU 2910-CLOSE-FILES-END.
098700     GO TO 0010-STOP-RUN.
098800*0000-MAIN-END
098900
099000*    PARAGRAPHE DE SORTIE UNIQUE DU PROGRAMME - ON Y ARRIVE PAR GO
099100*    TO DEPUIS 0000-MAIN, JAMAIS PAR CHUTE DE CONTROLE
099200 0010-STOP-RUN.
099300     STOP RUN.
099400
099500*    REMISE A ZERO DES COMPTEURS ET DES ACCUMULATEURS AVANT LA
099600*    PREMIERE LECTURE - SANS CETTE ETAPE UNE RE-EXECUTION DANS LA
099700*    MEME UNITE DE COMPILATION GARDERAIT LES VALEURS DU RUN D'AVANT
099800*    WS-CAT-COUNT RESTE A ZERO TANT QU'AUCUNE LIGNE N'A ETE LUE - C'EST
099900*    CE COMPTEUR (PAS UN DRAPEAU SEPARE) QUI DIT A 2400-UPDATE-CATALOG
100000*    SI LA TABLE EST VIDE OU NON
100100 1000-INITIALIZE-START.
100200     INITIALIZE WS-CAT-COUNT.
100300     INITIALIZE WS-COUNTED-CNT.
100400     INITIALIZE WS-MAJOR-CREDITS-EARNED.
100500     INITIALIZE WS-DEGREE-CREDITS-SUM.
100600 1010-INITIALIZE-END.
100700     EXIT.
100800
100900*    OUVERTURE DES DEUX FICHIERS DU TRAITEMENT - LE FICHIER DES
101000*    COURS PLANIFIES EN ENTREE, LE RAPPORT D'AUDIT EN SORTIE -
101100*    CHAQUE OPEN EST SUIVI DE SON TEST D'ETAT (CSFSTAT)
101200*    SI L'OPEN INPUT ECHOUE (FICHIER ABSENT, MAL ASSIGNE), LE TEST DE
101300*    CSFSTAT AFFICHE WS-LIG-ERR ET ARRETE LE RUN - ON NE VEUT JAMAIS
101400*    ECRIRE UN RAPPORT SUR DES DONNEES PARTIELLES
101500 2000-OPEN-FILES-START.
101600     OPEN INPUT PLANNED-COURSES.
101700     COPY CSFSTAT REPLACING ==:FNAME:== BY ==PC==.
101800     OPEN OUTPUT AUDIT-REPORT.
101900     COPY CSFSTAT REPLACING ==:FNAME:== BY ==AR==.
102000 2010-OPEN-FILES-END.
102100     EXIT.
102200
102300*    UNE LECTURE A LA FOIS - APPELE UNE PREMIERE FOIS ICI POUR
102400*    AMORCER LA BOUCLE, PUIS A NOUVEAU A LA FIN DE CHAQUE PASSE
102500*    DE 2200-PROCESS-COURSE (IDIOME DE LECTURE ANTICIPEE)
102600*    UNE SEULE INSTRUCTION READ DANS TOUT LE PROGRAMME ; LA FIN DE
102700*    FICHIER EST TESTEE PAR PC-STATUS-EOF DANS LA CONDITION DE LA
102800*    PERFORM ... UNTIL DE 0000-MAIN, JAMAIS PAR UN AT END INLIGNE
102900 2100-READ-COURSE-START.
103000     READ PLANNED-COURSES.
103100     COPY CSFSTAT REPLACING ==:FNAME:== BY ==PC==.
103200 2110-READ-COURSE-END.
103300     EXIT.
103400
103500*    UNE PASSE PAR ENREGISTREMENT DU FICHIER D'ENTREE : ON
103600*    NORMALISE LE SIGLE, ON VALIDE LE NOMBRE DE CREDITS, ON TIENT
103700*    LE CATALOGUE A JOUR PUIS ON CUMULE POUR LE TOTAL DIPLOME -
103800*    LA RELECTURE SUIVANTE EST DECLENCHEE EN FIN DE PARAGRAPHE
103900*    ORDRE IMPOSE : NORMALISER LE SIGLE AVANT DE VALIDER LES CREDITS,
104000*    PUISQUE LA CLE DE RECHERCHE DU CATALOGUE EST LE SIGLE NORMALISE -
104100*    INVERSER CES DEUX ETAPES FERAIT MANQUER LES ALIAS
104200 2200-PROCESS-COURSE-START.
104300     MOVE PC-COURSE-CODE TO WS-RAW-CODE.
104400     PERFORM 2300-NORMALIZE-CODE-START
104500             THRU 2310-NORMALIZE-CODE-END.
104600*    UN CHAMP CREDITS NON NUMERIQUE (SAISIE CORROMPUE OU VIDE)
104700*    NE DOIT PAS FAIRE AVORTER LE RUN - ON LE TRAITE COMME ZERO
104800     IF PC-CREDITS NOT NUMERIC
104900        MOVE 0 TO PC-CREDITS
105000     END-IF.
105100     PERFORM 2400-UPDATE-CATALOG-START
105200             THRU 2410-UPDATE-CATALOG-END.
105300     ADD PC-CREDITS TO WS-DEGREE-CREDITS-SUM.
105400     PERFORM 2100-READ-COURSE-START THRU 2110-READ-COURSE-END.
105500 2210-PROCESS-COURSE-END.
105600     EXIT.
105700
105800*-----------------------------------------------------------------
105900* NORMALISATION DU SIGLE : MAJUSCULES, ESPACES SIMPLES,
106000* PUIS TABLE D'ALIAS (TKT-0041)
106100*-----------------------------------------------------------------
106200*    ETAPE 1 : MAJUSCULES PARTOUT AVANT LE MOINDRE TEST, SINON
106300*    'cs 300' ET 'CS 300' SERAIENT DEUX SIGLES DIFFERENTS
106400*    SI CETTE MAJUSCULISATION ETAIT FAITE APRES 2340-APPLY-ALIAS, LA
106500*    TABLE D'ALIAS (SAISIE EN MAJUSCULES) NE RECONNAITRAIT JAMAIS UN
106600*    SIGLE SAISI EN MINUSCULES PAR L'ETUDIANT
106700 2300-NORMALIZE-CODE-START.
106800     INSPECT WS-RAW-CODE CONVERTING
106900            'abcdefghijklmnopqrstuvwxyz'
107000         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
107100     PERFORM 2320-SQUASH-SPACES-START
107200             THRU 2330-SQUASH-SPACES-END.
107300     PERFORM 2340-APPLY-ALIAS-START
107400             THRU 2350-APPLY-ALIAS-END.
107500 2310-NORMALIZE-CODE-END.
107600     EXIT.
107700
107800*    ETAPE 2 : LES ESPACES MULTIPLES DEVIENNENT UN ESPACE UNIQUE -
107900*    TRAITE CARACTERE PAR CARACTERE VIA 2360 (PAS DE FONCTION
108000*    INTRINSEQUE DE CE COMPILATEUR POUR CE GENRE DE NORMALISATION)
108100*    ON REPART D'UN CHAMP BLANC (WS-NORM-CODE) PLUTOT QUE DE COMPACTER
108200*    WS-RAW-CODE SUR PLACE - PLUS SUR QUAND LE SIGLE D'ENTREE CONTIENT
108300*    DES ESPACES EN TETE (TABULATION DE SAISIE AU TERMINAL)
108400 2320-SQUASH-SPACES-START.
108500     MOVE SPACE TO WS-NORM-CODE.
108600     MOVE 0 TO WS-OUT-IDX.
108700     SET WS-LAST-WAS-SPACE TO TRUE.
108800     PERFORM 2360-SCAN-ONE-CHAR-START
108900             THRU 2370-SCAN-ONE-CHAR-END
109000             VARYING WS-SCAN-IDX FROM 1 BY 1
109100             UNTIL WS-SCAN-IDX > 30.
109200 2330-SQUASH-SPACES-END.
109300     EXIT.
109400
109500*    UN CARACTERE : ON NE COPIE UN ESPACE DANS LE SIGLE DE SORTIE
109600*    QUE SI LE PRECEDENT N'ETAIT PAS DEJA UN ESPACE (SINON LES
109700*    ESPACES S'ACCUMULENT DANS LE CHAMP NORMALISE)
109800*    WS-LAST-WAS-SPACE/WS-LAST-NOT-SPACE SONT DEUX 88 SUR LE MEME
109900*    INDICATEUR (VOIR WORKING-STORAGE) - ON NE TESTE QUE LE PREMIER ICI,
110000*    LE SECOND SERT AILLEURS POUR LA MEME ZONE
110100 2360-SCAN-ONE-CHAR-START.
110200     MOVE WS-RAW-CODE(WS-SCAN-IDX:1) TO WS-CURR-CHAR.
110300     IF WS-CURR-CHAR = SPACE
110400        SET WS-LAST-WAS-SPACE TO TRUE
110500     ELSE
110600        IF WS-LAST-WAS-SPACE AND WS-OUT-IDX > 0
110700           ADD 1 TO WS-OUT-IDX
110800           MOVE SPACE TO WS-NORM-CODE(WS-OUT-IDX:1)
110900        END-IF
111000        ADD 1 TO WS-OUT-IDX
111100        MOVE WS-CURR-CHAR TO WS-NORM-CODE(WS-OUT-IDX:1)
111200        SET WS-LAST-NOT-SPACE TO TRUE
111300     END-IF.
111400 2370-SCAN-ONE-CHAR-END.
111500     EXIT.
111600
111700*    ETAPE 3 : TABLE DES SIGLES A DOUBLE LISTING (TKT-0041) -
111800*    UN SIGLE RECONNU COMME ALIAS EST REMPLACE PAR SA FORME
111900*    CANONIQUE AVANT TOUTE RECHERCHE DANS LE CATALOGUE
112000*    LA TABLE D'ALIAS EST COURTE (12 ENTREES) - UN SEARCH SERIEL SUFFIT,
112100*    PAS BESOIN DE SEARCH ALL ET D'UN TRI DE LA TABLE POUR SI PEU
112200*    D'ENTREES
112300 2340-APPLY-ALIAS-START.
112400     SET IDX-ALIAS TO 1.
112500     SEARCH ALIAS-ENT
112600        AT END
112700           CONTINUE
112800        WHEN ALIAS-FROM(IDX-ALIAS) = WS-NORM-CODE
112900           MOVE ALIAS-TO(IDX-ALIAS) TO WS-NORM-CODE
113000     END-SEARCH.
113100 2350-APPLY-ALIAS-END.
113200     EXIT.
113300
113400*-----------------------------------------------------------------
113500* CONSTRUCTION DU CATALOGUE ETUDIANT (DERNIER CREDIT GAGNE)
113600*-----------------------------------------------------------------
113700*    LE PREMIER ENREGISTREMENT POUR UN SIGLE CREE L'ENTREE ; TOUT
113800*    ENREGISTREMENT SUIVANT POUR LE MEME SIGLE REMPLACE LE CREDIT
113900*    DEJA EN PLACE (TKT-0058 - DERNIER LU GAGNE, PAS LE PREMIER)
114000*    LE SEARCH N'EST TENTE QUE SI LA TABLE A DEJA AU MOINS UNE ENTREE -
114100*    SEARCH SUR UNE TABLE A OCCURRENCE VARIABLE VIDE (COMPTEUR A ZERO)
114200*    NE SERAIT PAS FIABLE SUR TOUS LES COMPILATEURS DE CETTE EPOQUE
114300 2400-UPDATE-CATALOG-START.
114400     SET IDX-CAT TO 1.
114500     IF WS-CAT-COUNT = 0
114600        PERFORM 2420-ADD-CATALOG-ENTRY-START
114700                THRU 2430-ADD-CATALOG-ENTRY-END
114800     ELSE
114900        SEARCH WS-CAT-TAB
115000           AT END
115100              PERFORM 2420-ADD-CATALOG-ENTRY-START
115200                      THRU 2430-ADD-CATALOG-ENTRY-END
115300           WHEN CAT-CODE(IDX-CAT) = WS-NORM-CODE
115400              MOVE PC-CREDITS TO CAT-CREDITS(IDX-CAT)
115500        END-SEARCH
115600     END-IF.
115700 2410-UPDATE-CATALOG-END.
115800     EXIT.
115900
116000*    NOUVELLE ENTREE DE CATALOGUE - L'INDICE SUIT LE COMPTEUR,
116100*    CE QUI AJOUTE TOUJOURS A LA FIN DE LA TABLE A OCCURRENCE
116200*    VARIABLE (PAS DE RECHERCHE DE TROU NI DE TRI)
116300*    200 ENTREES MAXIMUM (VOIR WS-CAT-TAB) - UN ETUDIANT AVEC PLUS DE
116400*    200 LIGNES DE COURS DISTINCTES AU DOSSIER SERAIT DEJA UN CAS
116500*    ANORMAL POUR UN SEUL RUN D'AUDIT
116600 2420-ADD-CATALOG-ENTRY-START.
116700     ADD 1 TO WS-CAT-COUNT.
116800     SET IDX-CAT TO WS-CAT-COUNT.
116900     MOVE WS-NORM-CODE TO CAT-CODE(IDX-CAT).
117000     MOVE PC-CREDITS TO CAT-CREDITS(IDX-CAT).
117100 2430-ADD-CATALOG-ENTRY-END.
117200     EXIT.
117300
117400*-----------------------------------------------------------------
117500* RECHERCHE GENERIQUE D'UN SIGLE DANS LE CATALOGUE - RESULTAT
117600* DANS WS-LOOKUP-FLAG / WS-LOOKUP-CREDIT (CODE A CHERCHER DANS
117700* WS-LOOKUP-CODE)
117800*-----------------------------------------------------------------
117900*    UTILISE PARTOUT OU UN CREDIT DOIT ETRE RETROUVE POUR UN
118000*    SIGLE DEJA NORMALISE - LES EVALUATEURS DE SECTION (ALL-OF,
118100*    ONE-OF, N-OF) Y RECOURENT TOUS AU LIEU DE DUPLIQUER LE SEARCH
118200*    LE CODE APPELANT DOIT REMPLIR WS-LOOKUP-CODE AVANT LE PERFORM -
118300*    CE PARAGRAPHE N'ACCEPTE PAS DE PARAMETRE, IL TRAVAILLE SUR DES
118400*    ZONES DE TRAVAIL PARTAGEES COMME LE VEUT LE STYLE DE CE PROGRAMME
118500 9100-LOOKUP-CATALOG-START.
118600     SET WS-LOOKUP-FLAG TO 'N'.
118700     MOVE 0 TO WS-LOOKUP-CREDIT.
118800     IF WS-CAT-COUNT > 0
118900        SET IDX-CAT TO 1
119000        SEARCH WS-CAT-TAB
119100           AT END
119200              CONTINUE
119300           WHEN CAT-CODE(IDX-CAT) = WS-LOOKUP-CODE
119400              SET LOOKUP-IS-FOUND TO TRUE
119500              MOVE CAT-CREDITS(IDX-CAT) TO WS-LOOKUP-CREDIT
119600        END-SEARCH
119700     END-IF.
119800 9110-LOOKUP-CATALOG-END.
119900     EXIT.
120000
120100*-----------------------------------------------------------------
120200* ORCHESTRATEUR DE LA MAJEURE : UNE PASSE PAR SECTION,
120300* DISPATCH SUR LE TYPE, PUIS DEDUPLICAGE DES CREDITS (TKT-0033)
120400*-----------------------------------------------------------------
120500*    UNE PASSE PAR SECTION DE LA MAJEURE (HUIT AU TOTAL) - CHAQUE
120600*    SECTION EST EVALUEE PUIS DEDUPLIQUEE AVANT DE PASSER A LA
120700*    SUIVANTE, DANS L'ORDRE DE WS-SECTION-TAB (ORDRE DU CURRICULUM)
120800*    HUIT PASSAGES FIXES - LE NOMBRE DE SECTIONS DE LA MAJEURE EST UNE
120900*    CONSTANTE DU CURRICULUM CS, PAS UNE DONNEE VARIABLE D'UN RUN A
121000*    L'AUTRE, D'OU LA BORNE LITTERALE '8' PLUTOT QU'UN COMPTEUR
121100 3000-EVAL-MAJOR-START.
121200     PERFORM 3020-EVAL-ONE-SECTION-START
121300             THRU 3030-EVAL-ONE-SECTION-END
121400             VARYING IDX-SECT FROM 1 BY 1
121500             UNTIL IDX-SECT > 8.
121600     COMPUTE WS-MAJOR-REMAINING =
121700             WS-MAJOR-TARGET - WS-MAJOR-CREDITS-EARNED.
121800     IF WS-MAJOR-REMAINING < 0
121900        MOVE 0 TO WS-MAJOR-REMAINING
122000     END-IF.
122100 3010-EVAL-MAJOR-END.
122200     EXIT.
122300
122400*    UNE SECTION : REMISE A ZERO DES COMPTEURS DE LA SECTION,
122500*    DISPATCH SUR LE TYPE DE REGLE, PUIS DEDUPLICAGE ET ECRITURE
122600*    DU BLOC DE RAPPORT CORRESPONDANT
122700*    LES COMPTEURS DE SECTION SONT REMIS A ZERO A CHAQUE PASSAGE CAR
122800*    LES TABLES WS-SECT-TAKEN-TAB/MISSING-TAB/CREDITED-TAB SONT
122900*    REUTILISEES D'UNE SECTION A L'AUTRE (PAS DE TABLE PAR SECTION)
123000 3020-EVAL-ONE-SECTION-START.
123100     MOVE SPACE TO WS-SECT-STATUS.
123200     MOVE 0 TO WS-SECT-EARNED.
123300     MOVE 0 TO WS-SECT-N-REQUIRED.
123400     MOVE 0 TO WS-SECT-N-COMPLETED.
123500     MOVE 0 TO WS-SECT-TAKEN-CNT.
123600     MOVE 0 TO WS-SECT-MISSING-CNT.
123700     MOVE 0 TO WS-SECT-CREDITED-CNT.
123800*    TROIS TYPES DE REGLE POSSIBLES PAR SECTION - TOUT AUTRE
123900*    CODE EST UNE ERREUR DE DONNEES DANS LA TABLE DES SECTIONS
124000     EVALUATE SECT-TYPE(IDX-SECT)
124100        WHEN 'ALLOF '
124200           PERFORM 3100-EVAL-ALLOF-START THRU 3110-EVAL-ALLOF-END
124300        WHEN 'ONEOF '
124400           PERFORM 3200-EVAL-ONEOF-START THRU 3210-EVAL-ONEOF-END
124500        WHEN 'NOF   '
124600           PERFORM 3300-EVAL-NOF-START THRU 3310-EVAL-NOF-END
124700        WHEN OTHER
124800           MOVE 'UNKNOWN' TO WS-SECT-STATUS
124900     END-EVALUATE.
125000     PERFORM 3400-DEDUP-CREDIT-START THRU 3410-DEDUP-CREDIT-END.
125100     PERFORM 7020-WRITE-SECTION-START THRU 7030-WRITE-SECTION-END.
125200 3030-EVAL-ONE-SECTION-END.
125300     EXIT.
125400
125500*-----------------------------------------------------------------
125600* EVALUATEUR ALL-OF : TOUT DOIT ETRE PRESENT
125700*-----------------------------------------------------------------
125800*    TOUS LES COURS DE LA LISTE DOIVENT ETRE AU CATALOGUE -
125900*    AUCUN CREDIT PARTIEL, LA SECTION EST COMPLETE OU NON
126000*    AUCUNE NOTION DE MEILLEUR RESULTAT PARTIEL ICI (CONTRAIREMENT A
126100*    3200 ONE-OF) - UNE LISTE ALL-OF N'A QU'UNE SEULE LECTURE POSSIBLE
126200*    DE SA COMPLETION
126300 3100-EVAL-ALLOF-START.
126400     PERFORM 3120-SCAN-ALLOF-ITEM-START
126500             THRU 3130-SCAN-ALLOF-ITEM-END
126600             VARYING IDX-ITEM FROM SECT-FROM(IDX-SECT) BY 1
126700             UNTIL IDX-ITEM >
126800                   SECT-FROM(IDX-SECT) + SECT-CNT(IDX-SECT) - 1.
126900     IF WS-SECT-MISSING-CNT = 0
127000        MOVE 'COMPLETE'    TO WS-SECT-STATUS
127100     ELSE
127200        IF WS-SECT-TAKEN-CNT > 0
127300           MOVE 'IN-PROGRESS' TO WS-SECT-STATUS
127400        ELSE
127500           MOVE 'MISSING'     TO WS-SECT-STATUS
127600        END-IF
127700     END-IF.
127800*    IDX-OST MEMORISE OU S'ARRETAIT LA LISTE TAKEN AVANT LE TRANSFERT
127900*    QUI SUIT (PAS UTILISE EN ALL-OF, GARDE PAR SYMETRIE AVEC 3200)
128000     MOVE WS-SECT-TAKEN-CNT TO IDX-OST.
128100     PERFORM 3140-COPY-TAKEN-TO-CREDITED-START
128200             THRU 3150-COPY-TAKEN-TO-CREDITED-END
128300             VARYING IDX-TAKEN FROM 1 BY 1
128400             UNTIL IDX-TAKEN > WS-SECT-TAKEN-CNT.
128500 3110-EVAL-ALLOF-END.
128600     EXIT.
128700
128800*    UN COURS DE LA LISTE ALL-OF - PRIS OU MANQUANT, RIEN
128900*    D'INTERMEDIAIRE (VOIR 3100 POUR LE STATUT DE SECTION)
129000*    LE CREDIT AFFICHE VIENT DU CATALOGUE DE L'ETUDIANT QUAND IL EST
129100*    RENSEIGNE (L'ETUDIANT A PU SUIVRE LE COURS POUR PLUS OU MOINS DE
129200*    CREDITS QUE LE PLANCHER), SINON DU CREDIT PLANCHER DE LA TABLE
129300 3120-SCAN-ALLOF-ITEM-START.
129400     MOVE ITEM-CODE(IDX-ITEM) TO WS-LOOKUP-CODE.
129500     PERFORM 9100-LOOKUP-CATALOG-START
129600             THRU 9110-LOOKUP-CATALOG-END.
129700     IF LOOKUP-IS-FOUND
129800        ADD 1 TO WS-SECT-TAKEN-CNT
129900        MOVE ITEM-CODE(IDX-ITEM)
130000             TO SECT-TAKEN-CODE(WS-SECT-TAKEN-CNT)
130100        IF WS-LOOKUP-CREDIT = 0
130200           MOVE ITEM-CREDITS(IDX-ITEM)
130300                TO SECT-TAKEN-CREDIT(WS-SECT-TAKEN-CNT)
130400        ELSE
130500           MOVE WS-LOOKUP-CREDIT
130600                TO SECT-TAKEN-CREDIT(WS-SECT-TAKEN-CNT)
130700        END-IF
130800     ELSE
130900        ADD 1 TO WS-SECT-MISSING-CNT
131000        MOVE ITEM-CODE(IDX-ITEM)
131100             TO SECT-MISSING-CODE(WS-SECT-MISSING-CNT)
131200     END-IF.
131300 3130-SCAN-ALLOF-ITEM-END.
131400     EXIT.
131500
131600*    PARAGRAPHE COMMUN ALL-OF/ONE-OF : LES SIGLES PRIS DEVIENNENT
131700*    DES SIGLES CREDITES, QUI SERONT SOUMIS AU DEDUPLICAGE INTER-
131800*    SECTIONS DANS 3400 - PAS DE CUMUL DE CREDIT ICI
131900*    PARAGRAPHE DELIBEREMENT SANS LOGIQUE DE CREDIT : IL NE FAIT QUE
132000*    DEPLACER UN SIGLE DE LA LISTE TAKEN VERS LA LISTE CREDITED, LE
132100*    CUMUL DU CREDIT SE FAIT PLUS TARD DANS 3420
132200 3140-COPY-TAKEN-TO-CREDITED-START.
132300     ADD 1 TO WS-SECT-CREDITED-CNT.
132400     MOVE SECT-TAKEN-CODE(IDX-TAKEN)
132500          TO SECT-CREDITED-CODE(WS-SECT-CREDITED-CNT).
132600 3150-COPY-TAKEN-TO-CREDITED-END.
132700     EXIT.
132800
132900*-----------------------------------------------------------------
133000* EVALUATEUR ONE-OF : PREMIERE OPTION COMPLETE GAGNE,
133100* SINON ON GARDE LA MEILLEURE OPTION PARTIELLE (COMPARAISON
133200* STRICTEMENT SUPERIEURE - LA PREMIERE EGALITE GAGNE)
133300*-----------------------------------------------------------------
133400*    UNE SEULE OPTION DOIT ETRE SATISFAITE ; SI AUCUNE NE L'EST
133500*    ENTIEREMENT, ON GARDE TRACE DE LA MEILLEURE OPTION PARTIELLE
133600*    POUR AFFICHER CE QUI MANQUE SUR LE RAPPORT (TKT-0027)
133700*    WS-BEST-MATCH DEMARRE A -1 (PAS A ZERO) POUR QUE LA PREMIERE
133800*    OPTION BALAYEE, MEME A ZERO COURS TROUVE, DEVIENNE LA MEILLEURE
133900*    CONNUE ET QUE LE RAPPORT AIT TOUJOURS QUELQUE CHOSE A MONTRER
134000 3200-EVAL-ONEOF-START.
134100     MOVE -1 TO WS-BEST-MATCH.
134200     SET SECT-IS-FOUND TO FALSE.
134300     PERFORM 3220-SCAN-ONE-OPTION-START
134400             THRU 3230-SCAN-ONE-OPTION-END
134500             VARYING IDX-OPT FROM SECT-FROM(IDX-SECT) BY 1
134600             UNTIL (IDX-OPT >
134700                    SECT-FROM(IDX-SECT) + SECT-CNT(IDX-SECT) - 1)
134800                    OR SECT-IS-FOUND.
134900     IF SECT-IS-FOUND
135000        MOVE 'COMPLETE' TO WS-SECT-STATUS
135100     ELSE
135200        IF WS-BEST-MATCH > 0
135300           MOVE 'IN-PROGRESS' TO WS-SECT-STATUS
135400        ELSE
135500           MOVE 'MISSING'     TO WS-SECT-STATUS
135600        END-IF
135700     END-IF.
135800*    IDX-OST EST REUTILISE ICI COMME SIMPLE ZONE DE TRAVAIL - SA
135900*    VALEUR N'EST PAS RELUE PLUS LOIN DANS CE PARAGRAPHE
136000     MOVE WS-SECT-TAKEN-CNT TO IDX-OST.
136100     PERFORM 3140-COPY-TAKEN-TO-CREDITED-START
136200             THRU 3150-COPY-TAKEN-TO-CREDITED-END
136300             VARYING IDX-TAKEN FROM 1 BY 1
136400             UNTIL IDX-TAKEN > WS-SECT-TAKEN-CNT.
136500 3210-EVAL-ONEOF-END.
136600     EXIT.
136700
136800*    UNE OPTION : SI ELLE EST COMPLETE ON LA RETIENT ET ON ARRETE
136900*    LA RECHERCHE (SECT-IS-FOUND) ; SINON ON LA RETIENT SEULEMENT
137000*    SI ELLE BAT LE MEILLEUR SCORE PARTIEL VU JUSQU'ICI
137100*    LE BALAYAGE S'ARRETE DES LA PREMIERE OPTION COMPLETE (VOIR LA
137200*    CONDITION OR SECT-IS-FOUND DE LA PERFORM APPELANTE) - LES OPTIONS
137300*    SUIVANTES DE LA SECTION NE SONT MEME PAS EXAMINEES
137400 3220-SCAN-ONE-OPTION-START.
137500     PERFORM 3240-COUNT-OPTION-ITEMS-START
137600             THRU 3250-COUNT-OPTION-ITEMS-END.
137700*    EGALITE STRICTEMENT SUPERIEURE - EN CAS D'EX AEQUO LA
137800*    PREMIERE OPTION RENCONTREE DANS LA TABLE RESTE LA MEILLEURE
137900     IF WS-OPT-SCAN-MATCH = WS-OPT-SCAN-TOTAL
138000        PERFORM 3260-COMMIT-BEST-OPTION-START
138100                THRU 3270-COMMIT-BEST-OPTION-END
138200        SET SECT-IS-FOUND TO TRUE
138300     ELSE
138400        IF WS-OPT-SCAN-MATCH > WS-BEST-MATCH
138500           PERFORM 3260-COMMIT-BEST-OPTION-START
138600                   THRU 3270-COMMIT-BEST-OPTION-END
138700        END-IF
138800     END-IF.
138900 3230-SCAN-ONE-OPTION-END.
139000     EXIT.
139100
139200*    COMPTE LES COURS PRIS/MANQUANTS D'UNE OPTION - UNE OPTION
139300*    PEUT ETRE UN SEUL COURS OU UNE SUITE DE 2-3 COURS (OPT-CNT)
139400*    OPT-FROM/OPT-CNT BORNENT LA SOUS-PLAGE DE WS-ITEM-TAB PROPRE A
139500*    CETTE OPTION - LE MECANISME EST LE MEME QUE SECT-FROM/SECT-CNT
139600*    MAIS A UN NIVEAU PLUS FIN (OPTION PLUTOT QUE SECTION)
139700 3240-COUNT-OPTION-ITEMS-START.
139800     MOVE 0 TO WS-OPT-SCAN-MATCH.
139900     MOVE 0 TO WS-OPT-SCAN-TAKEN-CNT.
140000     MOVE 0 TO WS-OPT-SCAN-MISS-CNT.
140100     MOVE OPT-CNT(IDX-OPT) TO WS-OPT-SCAN-TOTAL.
140200     PERFORM 3280-SCAN-OPTION-ITEM-START
140300             THRU 3290-SCAN-OPTION-ITEM-END
140400             VARYING IDX-ITEM FROM OPT-FROM(IDX-OPT) BY 1
140500             UNTIL IDX-ITEM >
140600                   OPT-FROM(IDX-OPT) + OPT-CNT(IDX-OPT) - 1.
140700 3250-COUNT-OPTION-ITEMS-END.
140800     EXIT.
140900
141000*    UN COURS DE L'OPTION COURANTE - MEME LOGIQUE QUE 3120 POUR
141100*    ALL-OF, MAIS ACCUMULE DANS LES ZONES DE BALAYAGE D'OPTION
141200*    CE PARAGRAPHE FAIT LE MEME TRAVAIL QUE 3120-SCAN-ALLOF-ITEM, EN
141300*    DOUBLE CAR LES ZONES DE SORTIE SONT DIFFERENTES (WS-OPT-SCAN-TAB
141400*    PLUTOT QUE WS-SECT-TAKEN-TAB) - PAS FACTORISE POUR RESTER SIMPLE
141500 3280-SCAN-OPTION-ITEM-START.
141600     MOVE ITEM-CODE(IDX-ITEM) TO WS-LOOKUP-CODE.
141700     PERFORM 9100-LOOKUP-CATALOG-START
141800             THRU 9110-LOOKUP-CATALOG-END.
141900     IF LOOKUP-IS-FOUND
142000        ADD 1 TO WS-OPT-SCAN-MATCH
142100        ADD 1 TO WS-OPT-SCAN-TAKEN-CNT
142200        MOVE ITEM-CODE(IDX-ITEM)
142300             TO OPT-SCAN-TAKEN-CODE(WS-OPT-SCAN-TAKEN-CNT)
142400        IF WS-LOOKUP-CREDIT = 0
142500           MOVE ITEM-CREDITS(IDX-ITEM)
142600                TO OPT-SCAN-TAKEN-CREDIT(WS-OPT-SCAN-TAKEN-CNT)
142700        ELSE
142800           MOVE WS-LOOKUP-CREDIT
142900                TO OPT-SCAN-TAKEN-CREDIT(WS-OPT-SCAN-TAKEN-CNT)
143000        END-IF
143100     ELSE
143200        ADD 1 TO WS-OPT-SCAN-MISS-CNT
143300        MOVE ITEM-CODE(IDX-ITEM)
143400             TO OPT-SCAN-MISS-CODE(WS-OPT-SCAN-MISS-CNT)
143500     END-IF.
143600 3290-SCAN-OPTION-ITEM-END.
143700     EXIT.
143800
143900*    L'OPTION COURANTE DEVIENT LA MEILLEURE CONNUE - SES SIGLES
144000*    PRIS/MANQUANTS REMPLACENT CEUX DE LA SECTION (3292/3296)
144100*    COMMIT VEUT DIRE : CETTE OPTION DEVIENT CELLE AFFICHEE SUR LE
144200*    RAPPORT SI AUCUNE MEILLEURE N'EST TROUVEE PLUS LOIN - LES ANCIENS
144300*    TAKEN/MISSING DE SECTION SONT DONC ECRASES SANS REGRET
144400 3260-COMMIT-BEST-OPTION-START.
144500     MOVE WS-OPT-SCAN-MATCH TO WS-BEST-MATCH.
144600     MOVE 0 TO WS-SECT-TAKEN-CNT.
144700     MOVE 0 TO WS-SECT-MISSING-CNT.
144800     PERFORM 3292-COPY-OPT-TAKEN-START
144900             THRU 3294-COPY-OPT-TAKEN-END
145000             VARYING IDX-OST FROM 1 BY 1
145100             UNTIL IDX-OST > WS-OPT-SCAN-TAKEN-CNT.
145200     PERFORM 3296-COPY-OPT-MISSING-START
145300             THRU 3298-COPY-OPT-MISSING-END
145400             VARYING IDX-OSM FROM 1 BY 1
145500             UNTIL IDX-OSM > WS-OPT-SCAN-MISS-CNT.
145600 3270-COMMIT-BEST-OPTION-END.
145700     EXIT.
145800
145900*    UN SIGLE PRIS DE LA MEILLEURE OPTION COPIE DANS LES ZONES
146000*    DE LA SECTION - VOIR 3260 POUR LE CONTEXTE DE CET APPEL
146100*    APPELE UNIQUEMENT DEPUIS 3260 - CE N'EST PAS UN PARAGRAPHE
146200*    GENERIQUE DE COPIE, IL SUPPOSE LE CONTEXTE D'UNE OPTION EN TRAIN
146300*    D'ETRE RETENUE COMME MEILLEURE
146400 3292-COPY-OPT-TAKEN-START.
146500     ADD 1 TO WS-SECT-TAKEN-CNT.
146600     MOVE OPT-SCAN-TAKEN-CODE(IDX-OST)
146700          TO SECT-TAKEN-CODE(WS-SECT-TAKEN-CNT).
146800     MOVE OPT-SCAN-TAKEN-CREDIT(IDX-OST)
146900          TO SECT-TAKEN-CREDIT(WS-SECT-TAKEN-CNT).
147000 3294-COPY-OPT-TAKEN-END.
147100     EXIT.
147200
147300*    UN SIGLE MANQUANT DE LA MEILLEURE OPTION COPIE DANS LES
147400*    ZONES DE LA SECTION - VOIR 3260 POUR LE CONTEXTE DE CET APPEL
147500*    SYMETRIQUE DE 3292 POUR LA LISTE DES MANQUANTS DE L'OPTION
147600*    RETENUE - PAS DE CREDIT A PROPAGER ICI, JUSTE LE SIGLE
147700 3296-COPY-OPT-MISSING-START.
147800     ADD 1 TO WS-SECT-MISSING-CNT.
147900     MOVE OPT-SCAN-MISS-CODE(IDX-OSM)
148000          TO SECT-MISSING-CODE(WS-SECT-MISSING-CNT).
148100 3298-COPY-OPT-MISSING-END.
148200     EXIT.
148300
148400*-----------------------------------------------------------------
148500* EVALUATEUR N-OF : AU MOINS N PARMI LA LISTE, ON NE
148600* CREDITE QUE LES N PREMIERS PRESENTS (PAS DE SUR-CREDIT)
148700*-----------------------------------------------------------------
148800*    AU MOINS N COURS DE LA LISTE DOIVENT ETRE PRESENTS ; SI PLUS
148900*    DE N SONT PRESENTS, SEULS LES N PREMIERS RENCONTRES DANS LA
149000*    TABLE COMPTENT (PAS DE SUR-CREDIT - SOFTWARE_HARDWARE/
149100*    ELECTIVES N'ONT DROIT QU'A LEUR QUOTA)
149200*    SECT-N(IDX-SECT) PORTE LE QUOTA N DE LA SECTION (2 POUR
149300*    SOFTWARE_HARDWARE ET ELECTIVES DANS LA TABLE ACTUELLE) - CE N'EST
149400*    PAS UNE CONSTANTE DU PROGRAMME, IL EST LU DE WS-SECTION-TAB
149500 3300-EVAL-NOF-START.
149600     MOVE 0 TO WS-NOF-PRESENT-CNT.
149700     MOVE 0 TO WS-NOF-ABSENT-CNT.
149800     MOVE SECT-N(IDX-SECT) TO WS-SECT-N-REQUIRED.
149900     PERFORM 3320-SCAN-NOF-ITEM-START
150000             THRU 3330-SCAN-NOF-ITEM-END
150100             VARYING IDX-ITEM FROM SECT-FROM(IDX-SECT) BY 1
150200             UNTIL IDX-ITEM >
150300                   SECT-FROM(IDX-SECT) + SECT-CNT(IDX-SECT) - 1.
150400*    PLUS DE N PRESENTS QUE REQUIS : SEUL LE QUOTA EST RETENU,
150500*    LE RESTE EST TRAITE COMME UN SURPLUS SANS CREDIT SUPPLEMENTAIRE
150600     IF WS-NOF-PRESENT-CNT > SECT-N(IDX-SECT)
150700        MOVE SECT-N(IDX-SECT) TO WS-SECT-N-COMPLETED
150800     ELSE
150900        MOVE WS-NOF-PRESENT-CNT TO WS-SECT-N-COMPLETED
151000     END-IF.
151100     PERFORM 3340-CREDIT-FIRST-N-START
151200             THRU 3350-CREDIT-FIRST-N-END
151300             VARYING IDX-NPR FROM 1 BY 1
151400             UNTIL (IDX-NPR > WS-NOF-PRESENT-CNT)
151500                   OR (IDX-NPR > SECT-N(IDX-SECT)).
151600     PERFORM 3360-LIST-REMAINING-MISSING-START
151700             THRU 3370-LIST-REMAINING-MISSING-END
151800             VARYING IDX-NAB FROM 1 BY 1
151900             UNTIL (IDX-NAB > WS-NOF-ABSENT-CNT)
152000                   OR (WS-SECT-MISSING-CNT >=
152100                       SECT-N(IDX-SECT) - WS-SECT-N-COMPLETED).
152200     PERFORM 3380-LIST-ALL-TAKEN-START
152300             THRU 3390-LIST-ALL-TAKEN-END
152400             VARYING IDX-NPR FROM 1 BY 1
152500             UNTIL IDX-NPR > WS-NOF-PRESENT-CNT.
152600*    LE QUOTA EST ATTEINT OU NON - PAS DE STATUT INTERMEDIAIRE
152700*    ENTRE IN-PROGRESS ET COMPLETE POUR UN NOMBRE INSUFFISANT
152800     IF WS-SECT-N-COMPLETED >= SECT-N(IDX-SECT)
152900        MOVE 'COMPLETE'    TO WS-SECT-STATUS
153000     ELSE
153100        IF WS-NOF-PRESENT-CNT > 0
153200           MOVE 'IN-PROGRESS' TO WS-SECT-STATUS
153300        ELSE
153400           MOVE 'MISSING'     TO WS-SECT-STATUS
153500        END-IF
153600     END-IF.
153700 3310-EVAL-NOF-END.
153800     EXIT.
153900
154000*    UN COURS DE LA LISTE N-OF - ON REPARTIT EN PRESENT/ABSENT,
154100*    LE TRI DES N PREMIERS SE FAIT ENSUITE DANS 3340/3360
154200*    CONTRAIREMENT A 3120/3280, ON NE SAIT PAS ENCORE ICI SI CE COURS
154300*    COMPTERA POUR LE CREDIT (CELA DEPEND DU RANG PARMI LES PRESENTS,
154400*    DECIDE PLUS TARD PAR 3340/3380)
154500 3320-SCAN-NOF-ITEM-START.
154600     MOVE ITEM-CODE(IDX-ITEM) TO WS-LOOKUP-CODE.
154700     PERFORM 9100-LOOKUP-CATALOG-START
154800             THRU 9110-LOOKUP-CATALOG-END.
154900     IF LOOKUP-IS-FOUND
155000        ADD 1 TO WS-NOF-PRESENT-CNT
155100        MOVE ITEM-CODE(IDX-ITEM)
155200             TO NOF-PRESENT-CODE(WS-NOF-PRESENT-CNT)
155300        IF WS-LOOKUP-CREDIT = 0
155400           MOVE ITEM-CREDITS(IDX-ITEM)
155500                TO NOF-PRESENT-CREDIT(WS-NOF-PRESENT-CNT)
155600        ELSE
155700           MOVE WS-LOOKUP-CREDIT
155800                TO NOF-PRESENT-CREDIT(WS-NOF-PRESENT-CNT)
155900        END-IF
156000     ELSE
156100        ADD 1 TO WS-NOF-ABSENT-CNT
156200        MOVE ITEM-CODE(IDX-ITEM)
156300             TO NOF-ABSENT-CODE(WS-NOF-ABSENT-CNT)
156400     END-IF.
156500 3330-SCAN-NOF-ITEM-END.
156600     EXIT.
156700
156800*    UN DES N PREMIERS COURS PRESENTS - CREDITE SANS CONDITION
156900*    LES PREMIERS N DE WS-NOF-PRESENT-TAB SONT CREDITES PARCE QUE
157000*    3320-SCAN-NOF-ITEM LES Y A AJOUTES DANS L'ORDRE DE WS-ITEM-TAB -
157100*    L'ORDRE DE LA TABLE FAIT FOI, PAS L'ORDRE DE SAISIE DE L'ETUDIANT
157200 3340-CREDIT-FIRST-N-START.
157300     ADD 1 TO WS-SECT-CREDITED-CNT.
157400     MOVE NOF-PRESENT-CODE(IDX-NPR)
157500          TO SECT-CREDITED-CODE(WS-SECT-CREDITED-CNT).
157600 3350-CREDIT-FIRST-N-END.
157700     EXIT.
157800
157900*    UN COURS ABSENT DE LA LISTE - AFFICHE COMME MANQUANT TANT
158000*    QUE LE QUOTA N'EST PAS DEJA ATTEINT PAR AILLEURS
158100*    UN COURS ABSENT NE DEVIENT 'MISSING' SUR LE RAPPORT QUE SI LE
158200*    QUOTA N'EST PAS DEJA ATTEINT PAR D'AUTRES COURS PRESENTS - SINON
158300*    LE RAPPORT AFFICHERAIT DES MANQUES QUI N'EN SONT PLUS
158400 3360-LIST-REMAINING-MISSING-START.
158500     ADD 1 TO WS-SECT-MISSING-CNT.
158600     MOVE NOF-ABSENT-CODE(IDX-NAB)
158700          TO SECT-MISSING-CODE(WS-SECT-MISSING-CNT).
158800 3370-LIST-REMAINING-MISSING-END.
158900     EXIT.
159000
159100*    TOUS LES COURS PRESENTS (MEME AU-DELA DU QUOTA) SONT LISTES
159200*    COMME PRIS SUR LE RAPPORT, SEUL LE CREDIT EST PLAFONNE AU QUOTA
159300*    TOUS LES PRESENTS SONT AFFICHES 'TAKEN', MEME AU-DELA DU QUOTA -
159400*    SEUL LE CREDIT COMPTE (3340) RESPECTE LE PLAFOND N, L'AFFICHAGE
159500*    RESTE HONNETE SUR CE QUE L'ETUDIANT A REELLEMENT SUIVI
159600 3380-LIST-ALL-TAKEN-START.
159700     ADD 1 TO WS-SECT-TAKEN-CNT.
159800     MOVE NOF-PRESENT-CODE(IDX-NPR)
159900          TO SECT-TAKEN-CODE(WS-SECT-TAKEN-CNT).
160000     MOVE NOF-PRESENT-CREDIT(IDX-NPR)
160100          TO SECT-TAKEN-CREDIT(WS-SECT-TAKEN-CNT).
160200 3390-LIST-ALL-TAKEN-END.
160300     EXIT.
160400
160500*-----------------------------------------------------------------
160600* DEDUPLICAGE INTER-SECTIONS (FLOT BATCH ETAPE 3, TKT-0033) :
160700* UN SIGLE DEJA COMPTE DANS UNE SECTION ANTERIEURE NE RAPPORTE
160800* PLUS RIEN ICI - SEUL LE CREDIT DE L'ETUDIANT EST UTILISE
160900*-----------------------------------------------------------------
161000*    APPELE UNE FOIS PAR SECTION (DEPUIS 3020), APRES L'EVALUATEUR ET
161100*    AVANT L'ECRITURE DU BLOC DE RAPPORT - WS-COUNTED-TAB PERSISTE
161200*    D'UNE SECTION A L'AUTRE POUR TOUTE LA DUREE DU RUN
161300 3400-DEDUP-CREDIT-START.
161400     PERFORM 3420-DEDUP-ONE-CODE-START
161500             THRU 3430-DEDUP-ONE-CODE-END
161600             VARYING IDX-CRED FROM 1 BY 1
161700             UNTIL IDX-CRED > WS-SECT-CREDITED-CNT.
161800 3410-DEDUP-CREDIT-END.
161900     EXIT.
162000
162100*    LE CREDIT AJOUTE A WS-SECT-EARNED/WS-MAJOR-CREDITS-EARNED EST
162200*    RELU AU CATALOGUE (PAS CELUI DE WS-ITEM-TAB) CAR L'ETUDIANT A PU
162300*    SUIVRE LE COURS POUR UN NOMBRE DE CREDITS DIFFERENT DU PLANCHER
162400 3420-DEDUP-ONE-CODE-START.
162500     SET WS-LOOKUP-FLAG TO 'N'.
162600     IF WS-COUNTED-CNT > 0
162700        SET IDX-CNTD TO 1
162800        SEARCH WS-COUNTED-TAB
162900           AT END
163000              CONTINUE
163100           WHEN COUNTED-CODE(IDX-CNTD) =
163200                SECT-CREDITED-CODE(IDX-CRED)
163300              SET LOOKUP-IS-FOUND TO TRUE
163400        END-SEARCH
163500     END-IF.
163600     IF NOT LOOKUP-IS-FOUND
163700        MOVE SECT-CREDITED-CODE(IDX-CRED) TO WS-LOOKUP-CODE
163800        PERFORM 9100-LOOKUP-CATALOG-START
163900                THRU 9110-LOOKUP-CATALOG-END
164000        ADD WS-LOOKUP-CREDIT TO WS-SECT-EARNED
164100        ADD WS-LOOKUP-CREDIT TO WS-MAJOR-CREDITS-EARNED
164200        ADD 1 TO WS-COUNTED-CNT
164300        MOVE SECT-CREDITED-CODE(IDX-CRED)
164400             TO COUNTED-CODE(WS-COUNTED-CNT)
164500     END-IF.
164600 3430-DEDUP-ONE-CODE-END.
164700     EXIT.
164800
164900*-----------------------------------------------------------------
165000* AUDIT DU DIPLOME - SOMME BRUTE DE TOUS LES CREDITS LUS
165100* (WS-DEGREE-CREDITS-SUM DEJA CUMULE DANS 2200-PROCESS-COURSE)
165200*-----------------------------------------------------------------
165300*    LE TOTAL DIPLOME EST LA SOMME BRUTE DE TOUS LES CREDITS LUS
165400*    (2200-PROCESS-COURSE), SANS DEDUPLICAGE NI LIEN AVEC LES
165500*    SECTIONS DE LA MAJEURE - C'EST UN COMPTEUR INDEPENDANT
165600*    PAS DE DEDUPLICAGE ICI CONTRAIREMENT A LA MAJEURE - LE TOTAL
165700*    DIPLOME COMPTE CHAQUE LIGNE DU DOSSIER UNE FOIS, MEME SI LE MEME
165800*    SIGLE APPARAIT A DEUX ENDROITS DE LA MAJEURE
165900 3500-EVAL-DEGREE-START.
166000     COMPUTE WS-DEGREE-REMAINING =
166100             WS-DEGREE-TARGET - WS-DEGREE-CREDITS-SUM.
166200     IF WS-DEGREE-REMAINING < 0
166300        MOVE 0 TO WS-DEGREE-REMAINING
166400     END-IF.
166500 3510-EVAL-DEGREE-END.
166600     EXIT.
166700
166800*-----------------------------------------------------------------
166900* LE COLLEGE D'APPEL N'EST PAS FOURNI PAR CE TRAITEMENT
167000* BATCH - ON RETIENT DONC CELUI DE LA MAJEURE (L&S_BS)
167100*-----------------------------------------------------------------
167200*    AUCUN FICHIER D'ENTREE NE PORTE LE COLLEGE DE L'ETUDIANT -
167300*    CE TRAITEMENT NE SERT QU'UNE SEULE MAJEURE (CS, L&S_BS), LE
167400*    COLLEGE EST DONC CONSTANT POUR TOUTE EXECUTION DE CSAUDIT
167500*    SI CE PROGRAMME DEVAIT UN JOUR SERVIR D'AUTRES MAJEURES, CE
167600*    PARAGRAPHE EST LE SEUL ENDROIT A MODIFIER POUR LIRE LE COLLEGE
167700*    DEPUIS UNE ENTREE PLUTOT QUE DE LE FIXER EN DUR
167800 3600-RESOLVE-COLLEGE-START.
167900     MOVE 'L&S_BS' TO WS-COLLEGE.
168000 3610-RESOLVE-COLLEGE-END.
168100     EXIT.
168200
168300*-----------------------------------------------------------------
168400* ECRITURE DU RAPPORT - UN BLOC PAR SECTION (ECRIT AU FIL DE
168500* 3020-EVAL-ONE-SECTION), PUIS BLOCS SOMMAIRES MAJEURE/DIPLOME,
168600* PUIS CONTROLE FINAL (TKT-0201)
168700*-----------------------------------------------------------------
168800*    PREMIER BLOC ECRIT SUR LE RAPPORT - AVANT TOUT DETAIL DE
168900*    SECTION, POUR QUE LE RAPPORT COMMENCE TOUJOURS PAR SON ENTETE
169000*    UN SEUL APPEL INTERNE POUR L'INSTANT (7040) - LE PARAGRAPHE EST
169100*    GARDE SEPARE DE 0000-MAIN AU CAS OU UNE PAGE DE GARDE OU UN
169200*    RECAPITULATIF DE PARAMETRES S'AJOUTERAIT UN JOUR AVANT L'ENTETE
169300 7000-WRITE-REPORT-START.
169400     PERFORM 7040-WRITE-HEADER-START THRU 7050-WRITE-HEADER-END.
169500 7010-WRITE-REPORT-END.
169600     EXIT.
169700
169800*    BANNIERE ET IDENTIFICATION DE L'ETUDIANT/MAJEURE/COLLEGE -
169900*    DEUX LIGNES DE '=' ENCADRENT LE BLOC POUR LE REPERER A L'OEIL
170000*    WS-MAJOR-NAME EST UNE CONSTANTE 77-LEVEL (VOIR WORKING-STORAGE) -
170100*    PAS LUE D'UN FICHIER PUISQUE CE PROGRAMME N'AUDITE QU'UNE SEULE
170200*    MAJEURE
170300 7040-WRITE-HEADER-START.
170400     MOVE SPACE TO REC-AUDIT-OUT.
170500     MOVE ALL '=' TO REC-AUDIT-OUT.
170600     WRITE REC-AUDIT-OUT.
170700     MOVE SPACE TO RPT-SUMMARY-LINE.
170800     STRING 'CSAUDIT - DEGREE REQUIREMENT AUDIT -' SPACE
170900            WS-MAJOR-NAME DELIMITED BY SIZE
171000            INTO RPT-SUM-LABEL.
171100     WRITE REC-AUDIT-OUT FROM RPT-SUMMARY-LINE.
171200     MOVE SPACE TO RPT-SUMMARY-LINE.
171300     STRING 'COLLEGE:' SPACE WS-COLLEGE DELIMITED BY SIZE
171400            INTO RPT-SUM-LABEL.
171500     WRITE REC-AUDIT-OUT FROM RPT-SUMMARY-LINE.
171600     MOVE ALL '=' TO REC-AUDIT-OUT.
171700     WRITE REC-AUDIT-OUT.
171800 7050-WRITE-HEADER-END.
171900     EXIT.
172000
172100*-----------------------------------------------------------------
172200* UN BLOC DE SECTION : ENTETE, DETAIL TAKEN/MISSING, TOTAL
172300*-----------------------------------------------------------------
172400*    UN BLOC COMPLET DE SECTION : LIGNE D'ENTETE DE SECTION, PUIS
172500*    LES LIGNES TAKEN, PUIS LES LIGNES MISSING, PUIS LA LIGNE TOTAL
172600*    - APPELE UNE FOIS PAR SECTION DEPUIS 3020
172700*    L'ORDRE DES TROIS PERFORM (TAKEN PUIS MISSING PUIS TOTAL) EST
172800*    CELUI ATTENDU PAR LES UTILISATEURS DU RAPPORT DEPUIS LA PREMIERE
172900*    VERSION - NE PAS LE CHANGER SANS COORDONNER AVEC L&S RECORDS
173000 7020-WRITE-SECTION-START.
173100     MOVE SPACE TO RPT-SECT-LINE.
173200     MOVE SECT-ID(IDX-SECT)      TO RPT-SECTION-ID.
173300     MOVE SECT-TITLE(IDX-SECT)(1:40) TO RPT-SECTION-TITLE.
173400     MOVE SECT-TYPE(IDX-SECT)     TO RPT-SECTION-TYPE.
173500     MOVE WS-SECT-STATUS          TO RPT-STATUS.
173600     MOVE 'SECTION'                TO RPT-TAG.
173700     WRITE REC-AUDIT-OUT FROM RPT-SECT-LINE.
173800     PERFORM 7060-WRITE-TAKEN-LINE-START
173900             THRU 7070-WRITE-TAKEN-LINE-END
174000             VARYING IDX-TAKEN FROM 1 BY 1
174100             UNTIL IDX-TAKEN > WS-SECT-TAKEN-CNT.
174200     PERFORM 7080-WRITE-MISSING-LINE-START
174300             THRU 7090-WRITE-MISSING-LINE-END
174400             VARYING IDX-MISS FROM 1 BY 1
174500             UNTIL IDX-MISS > WS-SECT-MISSING-CNT.
174600     PERFORM 7100-WRITE-SECTION-TOTAL-START
174700             THRU 7110-WRITE-SECTION-TOTAL-END.
174800 7030-WRITE-SECTION-END.
174900     EXIT.
175000
175100*    UNE LIGNE DETAIL PAR SIGLE PRIS DE LA SECTION, AVEC LE CREDIT
175200*    REELLEMENT RETENU (CATALOGUE SI PRESENT, SINON CREDIT DU
175300*    SIGLE PLANCHER)
175400*    RPT-SECT-LINE EST REDEFINI SUR REC-AUDIT-OUT (CSRPT) - CHAQUE
175500*    MOVE A SPACE DOIT PRECEDER LE REMPLISSAGE, SINON DES RESIDUS DE
175600*    LA LIGNE PRECEDENTE RESTERAIENT DANS LES ZONES NON TOUCHEES
175700 7060-WRITE-TAKEN-LINE-START.
175800     MOVE SPACE TO RPT-SECT-LINE.
175900     MOVE 'TAKEN'  TO RPT-TAG.
176000     MOVE SECT-TAKEN-CODE(IDX-TAKEN) TO RPT-SECTION-ID.
176100     MOVE SECT-TAKEN-CREDIT(IDX-TAKEN) TO RPT-CREDITS-ED.
176200     WRITE REC-AUDIT-OUT FROM RPT-SECT-LINE.
176300 7070-WRITE-TAKEN-LINE-END.
176400     EXIT.
176500
176600*    UNE LIGNE DETAIL PAR SIGLE MANQUANT DE LA SECTION - AUCUN
176700*    CREDIT A AFFICHER PUISQU'IL N'A PAS ETE SUIVI
176800*    RPT-CREDITS-ED RESTE A SPACE SUR UNE LIGNE MISSING - ON N'AFFICHE
176900*    JAMAIS '0.0' POUR UN COURS NON SUIVI, CE SERAIT AMBIGU AVEC UN
177000*    COURS SUIVI POUR ZERO CREDIT
177100 7080-WRITE-MISSING-LINE-START.
177200     MOVE SPACE TO RPT-SECT-LINE.
177300     MOVE 'MISSING' TO RPT-TAG.
177400     MOVE SECT-MISSING-CODE(IDX-MISS) TO RPT-SECTION-ID.
177500     WRITE REC-AUDIT-OUT FROM RPT-SECT-LINE.
177600 7090-WRITE-MISSING-LINE-END.
177700     EXIT.
177800
177900*    RPT-NOF-TEXT NE S'ALIMENTE QUE POUR UNE SECTION N-OF (EVALUATE
178000*    SECT-TYPE CI-DESSOUS) - IL RESTE A SPACE POUR LES SECTIONS
178100*    ALL-OF/ONE-OF, CE QUI EST LE COMPORTEMENT VOULU DU RAPPORT
178200 7100-WRITE-SECTION-TOTAL-START.
178300*    TKT-0254 (2009-08-11, RO) - LE TOTAL DE SECTION EST
178400*    RE-CUMULE DANS WS-CHECK-SUM POUR LE CONTROLE-CROISE DU
178500*    BLOC FINAL (VOIR 7120) - CUMUL INDEPENDANT DE CELUI TENU
178600*    PAR 3420-DEDUP-ONE-CODE SUR WS-MAJOR-CREDITS-EARNED
178700     ADD WS-SECT-EARNED TO WS-CHECK-SUM.
178800     MOVE SPACE TO RPT-SECT-LINE.
178900     MOVE 'TOTAL' TO RPT-TAG.
179000     MOVE WS-SECT-EARNED TO RPT-CREDITS-ED.
179100     IF SECT-TYPE(IDX-SECT) = 'NOF   '
179200        MOVE WS-SECT-N-COMPLETED TO WS-SCAN-IDX
179300        STRING WS-SCAN-IDX ' OF ' SECT-N(IDX-SECT)
179400               DELIMITED BY SIZE INTO RPT-NOF-TEXT
179500     END-IF.
179600     WRITE REC-AUDIT-OUT FROM RPT-SECT-LINE.
179700 7110-WRITE-SECTION-TOTAL-END.
179800     EXIT.
179900
180000*    FERMETURE DES DEUX FICHIERS - APPELE EN DERNIER DEPUIS
180100*    0000-MAIN, APRES QUE TOUT LE RAPPORT (DETAIL ET SOMMAIRES)
180200*    A DEJA ETE ECRIT PAR 7000/3000/7120
180300*    LES DEUX CLOSE SONT INCONDITIONNELS - MEME SI LE FICHIER D'ENTREE
180400*    ETAIT DEJA A EOF, UN CLOSE RESTE NECESSAIRE POUR LIBERER LE
180500*    PERIPHERIQUE CORRECTEMENT SOUS CE SYSTEME D'EXPLOITATION
180600 2900-CLOSE-FILES-START.
180700     CLOSE PLANNED-COURSES.
180800     CLOSE AUDIT-REPORT.
180900 2910-CLOSE-FILES-END.
181000     EXIT.
181100
181200*-----------------------------------------------------------------
181300* BLOC SOMMAIRE MAJEURE, BLOC SOMMAIRE DIPLOME, PUIS LE
181400* CONTROLE FINAL CROISE (TKT-0254) - APPELE DEPUIS 0000-MAIN
181500* AVANT LA FERMETURE DU FICHIER (2900-CLOSE-FILES), PAS APRES,
181600* SINON LE WRITE TOMBE SUR UN FICHIER DEJA FERME (RELECTURE
181700* DE L'AUDIT QUALITE DU 2009-08-11)
181800*-----------------------------------------------------------------
181900*    TROIS LIGNES ECRITES DANS L'ORDRE MAJEURE, DIPLOME, CONTROLE -
182000*    CET ORDRE CORRESPOND A CELUI DU JOURNAL DES MODIFICATIONS
182100*    (TKT-0201 PUIS TKT-0254) ET NE DOIT PAS ETRE INVERSE
182200 7120-WRITE-SUMMARY-START.
182300     MOVE SPACE TO RPT-SUMMARY-LINE.
182400     MOVE 'MAJOR CREDITS EARNED' TO RPT-SUM-LABEL.
182500     MOVE WS-MAJOR-CREDITS-EARNED TO RPT-SUM-EARNED.
182600     MOVE WS-MAJOR-TARGET TO RPT-SUM-TARGET.
182700     MOVE WS-MAJOR-REMAINING TO RPT-SUM-REMAINING.
182800     WRITE REC-AUDIT-OUT FROM RPT-SUMMARY-LINE.
182900     MOVE SPACE TO RPT-SUMMARY-LINE.
183000     MOVE 'DEGREE CREDITS EARNED' TO RPT-SUM-LABEL.
183100     MOVE WS-DEGREE-CREDITS-SUM TO RPT-SUM-EARNED.
183200     MOVE WS-DEGREE-TARGET TO RPT-SUM-TARGET.
183300     MOVE WS-DEGREE-REMAINING TO RPT-SUM-REMAINING.
183400     WRITE REC-AUDIT-OUT FROM RPT-SUMMARY-LINE.
183500     MOVE SPACE TO RPT-SUMMARY-LINE.
183600     IF WS-CHECK-SUM = WS-MAJOR-CREDITS-EARNED
183700        MOVE 'TOTALS DOUBLE-CHECKED - OK' TO RPT-SUM-LABEL
183800     ELSE
183900        MOVE 'TOTALS DOUBLE-CHECKED - ERR' TO RPT-SUM-LABEL
184000     END-IF.
184100     MOVE WS-CHECK-SUM TO RPT-SUM-EARNED.
184200     MOVE WS-MAJOR-CREDITS-EARNED TO RPT-SUM-REMAINING.
184300     WRITE REC-AUDIT-OUT FROM RPT-SUMMARY-LINE.
184400 7130-WRITE-SUMMARY-END.
184500     EXIT.
