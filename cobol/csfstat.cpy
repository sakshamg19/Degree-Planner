000100*=============================================================*
000200*    GENERIC FILE-STATUS TEST PARAGRAPH                      *
000300*    COPY ... REPLACING ==:FNAME:== BY ==xxx==  WHERE xxx    *
000400*    IS THE SHORT PREFIX USED ON THE CALLER'S 01 xxx-STATUS  *
000500*    FIELD AND ITS xxx-STATUS-OK / xxx-STATUS-EOF 88-LEVELS  *
000600*                                                             *
000700*    auteur : R. Okafor                                      *
000800*    Date creation 1991-08-02                                *
000900*=============================================================*
001000 9000-TEST-STATUS-:FNAME:-START.
001100     IF (NOT :FNAME:-STATUS-OK) AND (NOT :FNAME:-STATUS-EOF) THEN
001200        MOVE ALL '/' TO WS-LIG-ERR
001300        DISPLAY WS-LIG-ERR
001400        DISPLAY 'FILE STATUS ERROR ON :FNAME: '
001500                SPACE :FNAME:-STATUS
001600        DISPLAY WS-LIG-ERR
001700        GO TO 0010-STOP-RUN
001800     END-IF.
001900 9000-TEST-STATUS-:FNAME:-END.
002000     EXIT.
