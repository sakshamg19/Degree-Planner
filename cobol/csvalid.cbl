000100******************************************************************
000200* CSVALID - VALIDATION DES CANDIDATS MOT DE PASSE / COURRIEL
000300* Lecture de VALIDATION-INPUT, un enregistrement par candidat
000400* (VI-KIND = P pour mot de passe, E pour courriel), application
000500* des regles de validite et ecriture du premier message d'echec
000600* (ou VALID) pour chaque candidat sur AUDIT-REPORT.
000700*
000800* Les regles de mot de passe sont ordonnees - la premiere regle
000900* qui echoue fournit le message ; voir journal TKT-0077.
001000*
001100* auteur : R. OKAFOR
001200* installation : DOIT ACADEMIC SYSTEMS - L&S RECORDS
001300* Date de creation : 1991-08-02
001400* Date de compilation :
001500* securite : PUBLIC - AUCUNE DONNEE CONFIDENTIELLE
001600*-----------------------------------------------------------------
001700* JOURNAL DES MODIFICATIONS
001800*-----------------------------------------------------------------
001900* 1991-08-02  RO   TKT-0070  PREMIERE VERSION - LONGUEUR MINIMALE
002000*                  ET MAJUSCULE SEULEMENT
002100* 1991-11-14  RO   TKT-0077  AJOUT DES REGLES MINUSCULE, CHIFFRE
002200*                  ET CARACTERE SPECIAL - ORDRE FIGE DES REGLES
002300* 1993-05-03  DB   TKT-0091  AJOUT DE LA VALIDATION DE COURRIEL
002400*                  (VI-KIND = E) SUR LE MEME FICHIER D'ENTREE
002500* 1995-09-27  RO   TKT-0150  CORRECTION DE LA LISTE DES CARACTERES
002600*                  SPECIAUX (OUBLI DE LA VIRGULE ET DU POINT)
002700* 1998-12-09  DB   TKT-0240  PASSAGE AN 2000 - AUCUNE DATE SUR 2
002800*                  POSITIONS DANS CE PROGRAMME, RAS POUR CSVALID
002900* 2003-06-18  MK   TKT-0271  LE COURRIEL DOIT AVOIR UN POINT APRES
003000*                  LE SIGNE @ - CORRECTION DE 9300-CHECK-EMAIL
003100* 2010-02-24  RO   TKT-0295  TKT-0271 N'EXIGEAIT RIEN APRES LE
003200*                  POINT - UN COURRIEL TERMINE PAR UN POINT
003300*                  (EX. AB@CD.) ETAIT ACCEPTE A TORT COMME VALID
003400*                  - 5100-SCAN-EMAIL-CHAR VERIFIE MAINTENANT QU'UN
003500*                  CARACTERE NON-ESPACE SUIT LE POINT
003600******************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID. CSVALID.
003900 AUTHOR. R. OKAFOR.
004000 INSTALLATION. DOIT ACADEMIC SYSTEMS - L&S RECORDS.
004100 DATE-WRITTEN. 08/02/1991.
004200 DATE-COMPILED.
004300 SECURITY. PUBLIC - AUCUNE DONNEE CONFIDENTIELLE.
004400
004500*    LES CLASS ET LES UPSI-0 SONT COMMUNES A TOUT PROGRAMME DE CE
004600*    SHOP (VOIR CSAUDIT) - AUCUN AUTRE PARAMETRAGE SPECIAL ICI, CE
004700*    PROGRAMME NE FAIT PAS D'IMPRESSION PAGINEE
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS WS-CLASS-UPPER   IS 'A' THRU 'Z'
005300     CLASS WS-CLASS-LOWER   IS 'a' THRU 'z'
005400     CLASS WS-CLASS-DIGIT   IS '0' THRU '9'
005500     UPSI-0 ON  STATUS IS WS-UPSI-TRACE-ON
005600     UPSI-0 OFF STATUS IS WS-UPSI-TRACE-OFF.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000*    FICHIER D'ENTREE DES CANDIDATS A VALIDER - UN ENREGISTREMENT PAR
006100*    CANDIDAT, MELANGEANT MOTS DE PASSE ET COURRIELS DANS UN ORDRE
006200*    QUELCONQUE (TKT-0091)
006300     SELECT VALIDATION-INPUT
006400         ASSIGN TO VALIDIN
006500         ACCESS MODE IS SEQUENTIAL
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS VI-STATUS.
006800
006900*    MEME FICHIER DE SORTIE QUE CSAUDIT (ASSIGN TO AUDITRPT) - LES
007000*    DEUX PROGRAMMES SONT ENCHAINES DANS LE MEME PAS DE JCL ET
007100*    PARTAGENT LE MEME COPYBOOK DE LIGNE DE RAPPORT (CSRPT)
007200     SELECT AUDIT-REPORT
007300         ASSIGN TO AUDITRPT
007400         ACCESS MODE IS SEQUENTIAL
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS AR-STATUS.
007700
007800*    AUCUN ENREGISTREMENT PROPRE A CE PROGRAMME - LES DEUX FD VIENNENT
007900*    DE COPYBOOKS PARTAGES AVEC CSAUDIT (CSVALIN POUR L'ENTREE, CSRPT
008000*    POUR LA SORTIE)
008100 DATA DIVISION.
008200 FILE SECTION.
008300 COPY CSVALIN.
008400 COPY CSRPT.
008500
008600 WORKING-STORAGE SECTION.
008700*    UN CODE A DEUX POSITIONS PAR SELECT, TESTE PAR LE COPYBOOK
008800*    CSFSTAT APRES CHAQUE OPEN/READ/CLOSE - MEME IDIOME QUE CSAUDIT
008900 01  VI-STATUS                 PIC X(02)   VALUE SPACE.
009000     88  VI-STATUS-OK              VALUE '00'.
009100     88  VI-STATUS-EOF             VALUE '10'.
009200
009300*    STATUT DU FICHIER DE SORTIE - TESTE APRES L'OPEN OUTPUT ET APRES
009400*    LE CLOSE, JAMAIS APRES UN WRITE (LINE SEQUENTIAL SANS CONTRAINTE
009500*    DE LONGUEUR VARIABLE NE PRODUIT PAS D'ETAT ANORMAL A L'ECRITURE)
009600 01  AR-STATUS                 PIC X(02)   VALUE SPACE.
009700     88  AR-STATUS-OK              VALUE '00'.
009800     88  AR-STATUS-EOF             VALUE '10'.
009900
010000*    BARRE DE SEPARATION POUR LE MESSAGE D'ERREUR DE CSFSTAT - NON
010100*    UTILISEE EN PRATIQUE DANS CE PROGRAMME CAR LES DEUX FICHIERS SONT
010200*    TOUJOURS PRESENTS EN PRODUCTION, CONSERVEE POUR SYMETRIE AVEC
010300*    CSAUDIT AU CAS OU UN JOUR UN OPEN ECHOUERAIT ICI AUSSI
010400 01  WS-LIG-ERR                 PIC X(80)   VALUE ALL '/'.
010500
010600*-----------------------------------------------------------------
010700* LISTE DES CARACTERES SPECIAUX ACCEPTES (TKT-0150) - TABLE A
010800* OCCURRENCE FIXE, REDEFINES DU BLOC DE LITTERAUX (REGLE 5 DU
010850* MOT DE PASSE)
010900*-----------------------------------------------------------------
011000*    VINGT CARACTERES RETENUS APRES LA CORRECTION TKT-0150 (VIRGULE
011100*    ET POINT OUBLIES DE LA PREMIERE VERSION) - AUCUN CARACTERE
011200*    ACCENTUE, CE PROGRAMME NE TRAITE QUE DE L'ASCII DE BASE
011300 01  WS-SPECIAL-INIT-TAB.
011400     05  FILLER PIC X(1) VALUE '!'.
011500     05  FILLER PIC X(1) VALUE '@'.
011600     05  FILLER PIC X(1) VALUE '#'.
011700     05  FILLER PIC X(1) VALUE '$'.
011800     05  FILLER PIC X(1) VALUE '%'.
011900     05  FILLER PIC X(1) VALUE '^'.
012000     05  FILLER PIC X(1) VALUE '&'.
012100     05  FILLER PIC X(1) VALUE '*'.
012200     05  FILLER PIC X(1) VALUE '('.
012300     05  FILLER PIC X(1) VALUE ')'.
012400     05  FILLER PIC X(1) VALUE ','.
012500     05  FILLER PIC X(1) VALUE '.'.
012600     05  FILLER PIC X(1) VALUE '?'.
012700     05  FILLER PIC X(1) VALUE '"'.
012800     05  FILLER PIC X(1) VALUE ':'.
012900     05  FILLER PIC X(1) VALUE '{'.
013000     05  FILLER PIC X(1) VALUE '}'.
013100     05  FILLER PIC X(1) VALUE '|'.
013200     05  FILLER PIC X(1) VALUE '<'.
013300     05  FILLER PIC X(1) VALUE '>'.
013400 01  WS-SPECIAL-TAB REDEFINES WS-SPECIAL-INIT-TAB.
013500     05  SPEC-CHAR OCCURS 20 TIMES INDEXED BY IDX-SPEC
013600         PIC X(01).
013700
013800*-----------------------------------------------------------------
013900* LES CINQ MESSAGES D'ECHEC DU MOT DE PASSE, DANS L'ORDRE DES
014000* REGLES (TKT-0077/TKT-0150) - REDEFINES DU BLOC DE LITTERAUX
014100*-----------------------------------------------------------------
014200*    L'INDICE DE LA REGLE ECHOUEE (1 A 5) SERT DIRECTEMENT D'INDICE
014300*    DANS CETTE TABLE - PAS DE EVALUATE SEPARE POUR CHOISIR LE TEXTE
014400 01  WS-PWMSG-INIT-TAB.
014500     05  FILLER PIC X(60)
014600     VALUE 'Password must be at least 8 characters long                '.
014700     05  FILLER PIC X(60)
014800     VALUE 'Password must include at least one uppercase letter        '.
014900     05  FILLER PIC X(60)
015000     VALUE 'Password must include at least one lowercase letter        '.
015100     05  FILLER PIC X(60)
015200     VALUE 'Password must include at least one number                  '.
015300     05  FILLER PIC X(60)
015400     VALUE 'Password must include at least one special character       '.
015500 01  WS-PWMSG-TAB REDEFINES WS-PWMSG-INIT-TAB.
015600     05  PWMSG-ENT OCCURS 5 TIMES INDEXED BY IDX-PWMSG
015700         PIC X(60).
015800
015900*-----------------------------------------------------------------
016000* VUE CARACTERE PAR CARACTERE DU MEME TAMPON DE BALAYAGE - LES
016100* PARAGRAPHES 4100/4200/5100 AVANCENT UN INDICE SUR WS-SCAN-ONE-CHAR
016200* PLUTOT QUE DE DECOUPER WS-SCAN-TEXT AVEC UNE REFERENCE MODIFIEE A
016300* CHAQUE CARACTERE
016400*-----------------------------------------------------------------
016500*    LE TAMPON EST TOUJOURS DE 78 CARACTERES, QUE LE CANDIDAT SOIT UN
016600*    MOT DE PASSE OU UN COURRIEL - VI-CANDIDATE-TEXT (CSVALIN) EST
016700*    LUI-MEME SUR 78 CARACTERES POUR LES DEUX TYPES DE CANDIDAT
016800 01  WS-SCAN-BUFFER.
016900     05  WS-SCAN-TEXT           PIC X(78)   VALUE SPACE.
017000 01  WS-SCAN-CHARS REDEFINES WS-SCAN-BUFFER.
017100     05  WS-SCAN-ONE-CHAR OCCURS 78 TIMES INDEXED BY IDX-SCANC
017200         PIC X(01).
017300
017400*    WS-AT-IDX/WS-DOT-IDX NE SONT UTILISES QUE PAR LA VALIDATION DE
017500*    COURRIEL ; WS-LEN-IDX N'EST UTILISE QUE PAR CELLE DU MOT
017600*    DE PASSE - WS-SCAN-IDX N'EST PAS UTILISE DANS CE PROGRAMME,
017700*    CONSERVE POUR SYMETRIE AVEC LES AUTRES ZONES D'INDICE DE CSAUDIT
017800*    LES CINQ DRAPEAUX CI-DESSOUS SONT REMIS A FALSE AU DEBUT DE
017900*    CHAQUE PASSAGE DE 4100-SCAN-PASSWORD-CHARS - AUCUN NE PERSISTE
018000*    D'UN CANDIDAT AU SUIVANT
018100 77  WS-SCAN-IDX                PIC 9(02) COMP VALUE 0.
018200 77  WS-AT-IDX                  PIC 9(02) COMP VALUE 0.
018300 77  WS-DOT-IDX                 PIC 9(02) COMP VALUE 0.
018400 77  WS-LEN-IDX                 PIC 9(02) COMP VALUE 0.
018500
018600*    WS-RESULT-MSG/WS-RESULT-IS-VALID (PLUS BAS) SONT LE RESULTAT
018700*    PARTAGE ENTRE 4000-CHECK-PASSWORD ET 5000-CHECK-EMAIL D'UN COTE
018800*    ET 8000-WRITE-RESULT DE L'AUTRE - LA MEME PAIRE DE ZONES SERT
018900*    AUX DEUX TYPES DE CANDIDAT, PAS DE ZONE DEDIEE PAR TYPE
019000 77  WS-HAS-UPPER                PIC X(01)   VALUE 'N'.
019100     88  WS-FOUND-UPPER              VALUE 'Y'.
019200 77  WS-HAS-LOWER                PIC X(01)   VALUE 'N'.
019300     88  WS-FOUND-LOWER              VALUE 'Y'.
019400 77  WS-HAS-DIGIT                 PIC X(01)   VALUE 'N'.
019500     88  WS-FOUND-DIGIT               VALUE 'Y'.
019600 77  WS-HAS-SPECIAL               PIC X(01)   VALUE 'N'.
019700     88  WS-FOUND-SPECIAL             VALUE 'Y'.
019800 77  WS-HAS-AT                    PIC X(01)   VALUE 'N'.
019900     88  WS-FOUND-AT                  VALUE 'Y'.
020000 77  WS-HAS-DOT-AFTER-AT          PIC X(01)   VALUE 'N'.
020100     88  WS-FOUND-DOT-AFTER-AT        VALUE 'Y'.
020200
020300 77  WS-RESULT-MSG                 PIC X(60)   VALUE SPACE.
020400 77  WS-RESULT-IS-VALID            PIC X(01)   VALUE 'N'.
020500     88  WS-CANDIDATE-IS-VALID          VALUE 'Y'.
020600
020700 PROCEDURE DIVISION.
020800*    UN SEUL PASSAGE FICHIER : CHAQUE ENREGISTREMENT DE VALIDATION-
020900*    INPUT EST UN CANDIDAT INDEPENDANT, PAS DE CUMUL D'UN CANDIDAT
021000*    A L'AUTRE COMME DANS CSAUDIT - L'ORDRE DES PERFORM SUIT DONC
021100*    SIMPLEMENT LE FLOT LECTURE/TRAITEMENT/ECRITURE CLASSIQUE
021200*0000-MAIN-START
021300     PERFORM 1000-OPEN-FILES-START THRU 1010-OPEN-FILES-END.
021400     PERFORM 2000-READ-CANDIDATE-START
021500             THRU 2010-READ-CANDIDATE-END.
021600     PERFORM 3000-PROCESS-CANDIDATE-START
021700             THRU 3010-PROCESS-CANDIDATE-END
021800             UNTIL VI-STATUS-EOF.
021900     PERFORM 9000-CLOSE-FILES-START THRU 9010-CLOSE-FILES-END.
022000     GO TO 0010-STOP-RUN.
022100*0000-MAIN-END
022200
022300*    SEUL POINT DE SORTIE DU PROGRAMME, ATTEINT PAR GO TO DEPUIS
022400*    0000-MAIN UNE FOIS LE FICHIER D'ENTREE EPUISE
022500 0010-STOP-RUN.
022600     STOP RUN.
022700
022800*    LES DEUX FICHIERS (VALIDATION-INPUT EN ENTREE, AUDIT-REPORT EN
022900*    SORTIE) SONT OUVERTS ENSEMBLE ICI - CSVALID ET CSAUDIT PARTAGENT
023000*    LE MEME FICHIER DE SORTIE CAR ILS SONT EXECUTES L'UN APRES
023100*    L'AUTRE DANS LE MEME JCL DE PRODUCTION (VOIR L&S RECORDS)
023200 1000-OPEN-FILES-START.
023300     OPEN INPUT VALIDATION-INPUT.
023400     COPY CSFSTAT REPLACING ==:FNAME:== BY ==VI==.
023500     OPEN OUTPUT AUDIT-REPORT.
023600     COPY CSFSTAT REPLACING ==:FNAME:== BY ==AR==.
023700 1010-OPEN-FILES-END.
023800     EXIT.
023900
024000*    LECTURE ANTICIPEE COMME DANS CSAUDIT : UN PREMIER READ ICI POUR
024100*    AMORCER LA BOUCLE DE 0000-MAIN, PUIS UN AUTRE EN FIN DE
024200*    3000-PROCESS-CANDIDATE POUR CHAQUE CANDIDAT SUIVANT
024300 2000-READ-CANDIDATE-START.
024400     READ VALIDATION-INPUT.
024500     COPY CSFSTAT REPLACING ==:FNAME:== BY ==VI==.
024600 2010-READ-CANDIDATE-END.
024700     EXIT.
024800
024900*    VI-KIND DISTINGUE LE TYPE DE VALIDATION DEMANDEE SUR CETTE LIGNE -
025000*    UN SEUL FICHIER D'ENTREE SERT LES DEUX REGLES (TKT-0091) PLUTOT
025100*    QUE D'AVOIR UN FICHIER PAR TYPE DE CANDIDAT
025200*    LE TEXTE DU CANDIDAT EST COPIE DANS LE TAMPON DE BALAYAGE AVANT
025300*    TOUT TEST - WS-SCAN-TEXT EST REMIS A SPACE D'ABORD POUR EVITER
025400*    QU'UN RESIDU DU CANDIDAT PRECEDENT NE FAUSSE LE COMPTE DE CARACTERES
025500 3000-PROCESS-CANDIDATE-START.
025600     SET WS-CANDIDATE-IS-VALID TO FALSE.
025700     MOVE SPACE TO WS-RESULT-MSG.
025800     MOVE SPACE TO WS-SCAN-TEXT.
025900     MOVE VI-CANDIDATE-TEXT TO WS-SCAN-TEXT.
026000     EVALUATE VI-KIND
026100        WHEN 'P'
026200           PERFORM 4000-CHECK-PASSWORD-START
026300                   THRU 4010-CHECK-PASSWORD-END
026400        WHEN 'E'
026500           PERFORM 5000-CHECK-EMAIL-START
026600                   THRU 5010-CHECK-EMAIL-END
026700        WHEN OTHER
026800           MOVE 'Unknown candidate kind' TO WS-RESULT-MSG
026900     END-EVALUATE.
027000     PERFORM 8000-WRITE-RESULT-START THRU 8010-WRITE-RESULT-END.
027100     PERFORM 2000-READ-CANDIDATE-START
027200             THRU 2010-READ-CANDIDATE-END.
027300 3010-PROCESS-CANDIDATE-END.
027400     EXIT.
027500
027600*-----------------------------------------------------------------
027700* MOT DE PASSE : CINQ REGLES ORDONNEES, LA PREMIERE QUI
027800* ECHOUE FOURNIT LE MESSAGE (TKT-0077)
027900*-----------------------------------------------------------------
028000*    LES CINQ REGLES SONT TESTEES DANS UN ORDRE FIGE (LONGUEUR,
028100*    MAJUSCULE, MINUSCULE, CHIFFRE, CARACTERE SPECIAL) ET LE PREMIER
028200*    MANQUE ARRETE L'EVALUATION - UN MOT DE PASSE PEUT ECHOUER POUR
028300*    PLUSIEURS RAISONS A LA FOIS MAIS UN SEUL MESSAGE TIENT SUR LA
028400*    LIGNE DE RAPPORT (TKT-0077)
028500 4000-CHECK-PASSWORD-START.
028600     PERFORM 4100-SCAN-PASSWORD-CHARS-START
028700             THRU 4110-SCAN-PASSWORD-CHARS-END.
028800     IF WS-LEN-IDX < 8
028900        MOVE PWMSG-ENT(1) TO WS-RESULT-MSG
029000     ELSE
029100        IF NOT WS-FOUND-UPPER
029200           MOVE PWMSG-ENT(2) TO WS-RESULT-MSG
029300        ELSE
029400           IF NOT WS-FOUND-LOWER
029500              MOVE PWMSG-ENT(3) TO WS-RESULT-MSG
029600           ELSE
029700              IF NOT WS-FOUND-DIGIT
029800                 MOVE PWMSG-ENT(4) TO WS-RESULT-MSG
029900              ELSE
030000                 IF NOT WS-FOUND-SPECIAL
030100                    MOVE PWMSG-ENT(5) TO WS-RESULT-MSG
030200                 ELSE
030300                    SET WS-CANDIDATE-IS-VALID TO TRUE
030400                    MOVE 'VALID' TO WS-RESULT-MSG
030500                 END-IF
030600              END-IF
030700           END-IF
030800        END-IF
030900     END-IF.
031000 4010-CHECK-PASSWORD-END.
031100     EXIT.
031200
031300*    UN SEUL BALAYAGE DU TAMPON SUFFIT A CALCULER LA LONGUEUR ET LES
031400*    QUATRE DRAPEAUX DE CLASSE DE CARACTERE - PAS DE BESOIN DE QUATRE
031500*    PASSAGES SEPARES
031600 4100-SCAN-PASSWORD-CHARS-START.
031700     MOVE 0 TO WS-LEN-IDX.
031800     SET WS-HAS-UPPER   TO FALSE.
031900     SET WS-HAS-LOWER   TO FALSE.
032000     SET WS-HAS-DIGIT   TO FALSE.
032100     SET WS-HAS-SPECIAL TO FALSE.
032200     PERFORM 4200-SCAN-ONE-PASSWORD-CHAR-START
032300             THRU 4210-SCAN-ONE-PASSWORD-CHAR-END
032400             VARYING IDX-SCANC FROM 1 BY 1
032500             UNTIL IDX-SCANC > 78.
032600 4110-SCAN-PASSWORD-CHARS-END.
032700     EXIT.
032800
032900*    LES ESPACES DE FIN DE CHAMP (WS-SCAN-TEXT EST A BLANC A DROITE)
033000*    NE COMPTENT PAS DANS LA LONGUEUR NI DANS LES CLASSES DE CARACTERE -
033100*    C'EST POURQUOI TOUT LE BALAYAGE EST PROTEGE PAR LE IF NOT = SPACE
033200 4200-SCAN-ONE-PASSWORD-CHAR-START.
033300     IF WS-SCAN-ONE-CHAR(IDX-SCANC) NOT = SPACE
033400        ADD 1 TO WS-LEN-IDX
033500        IF WS-SCAN-ONE-CHAR(IDX-SCANC) IS WS-CLASS-UPPER
033600           SET WS-HAS-UPPER TO TRUE
033700        END-IF
033800        IF WS-SCAN-ONE-CHAR(IDX-SCANC) IS WS-CLASS-LOWER
033900           SET WS-HAS-LOWER TO TRUE
034000        END-IF
034100        IF WS-SCAN-ONE-CHAR(IDX-SCANC) IS WS-CLASS-DIGIT
034200           SET WS-HAS-DIGIT TO TRUE
034300        END-IF
034400        PERFORM 4300-CHECK-SPECIAL-CHAR-START
034500                THRU 4310-CHECK-SPECIAL-CHAR-END
034600     END-IF.
034700 4210-SCAN-ONE-PASSWORD-CHAR-END.
034800     EXIT.
034900
035000*    LISTE FIXE DE 20 CARACTERES SPECIAUX (TKT-0150) - SEARCH SERIEL
035100*    SUFFIT POUR UNE TABLE AUSSI COURTE, PAS BESOIN DE SEARCH ALL
035200 4300-CHECK-SPECIAL-CHAR-START.
035300     SET IDX-SPEC TO 1.
035400     SEARCH SPEC-CHAR
035500        AT END
035600           CONTINUE
035700        WHEN SPEC-CHAR(IDX-SPEC) = WS-SCAN-ONE-CHAR(IDX-SCANC)
035800           SET WS-HAS-SPECIAL TO TRUE
035900     END-SEARCH.
036000 4310-CHECK-SPECIAL-CHAR-END.
036100     EXIT.
036200
036300*-----------------------------------------------------------------
036400* COURRIEL : AU MOINS UN CARACTERE AVANT LE @, UN SEUL
036500* @, PUIS UN POINT AVEC AU MOINS UN CARACTERE DE CHAQUE COTE
036600* DU POINT, LUI-MEME APRES LE @ (TKT-0091/TKT-0271/TKT-0295)
036700*-----------------------------------------------------------------
036800*    TROIS CONDITIONS CUMULEES POUR UN COURRIEL VALIDE : UN @ NI EN
036900*    PREMIERE NI EN DERNIERE POSITION (AU MOINS UN CARACTERE DE CHAQUE
037000*    COTE), ET UN POINT APRES LE @ AVEC UN CARACTERE NON-ESPACE
037100*    IMMEDIATEMENT APRES LUI (TKT-0295) - AUCUNE VERIFICATION DE
037200*    DOMAINE RECONNU, CE PROGRAMME NE FAIT QUE DE LA FORME
037300 5000-CHECK-EMAIL-START.
037400     MOVE 0 TO WS-AT-IDX.
037500     MOVE 0 TO WS-DOT-IDX.
037600     SET WS-HAS-AT            TO FALSE.
037700     SET WS-HAS-DOT-AFTER-AT  TO FALSE.
037800     PERFORM 5100-SCAN-EMAIL-CHAR-START
037900             THRU 5110-SCAN-EMAIL-CHAR-END
038000             VARYING IDX-SCANC FROM 1 BY 1
038100             UNTIL IDX-SCANC > 78.
038200     IF (WS-AT-IDX > 1) AND (WS-AT-IDX < 78)
038300                         AND WS-FOUND-DOT-AFTER-AT
038400        SET WS-CANDIDATE-IS-VALID TO TRUE
038500        MOVE 'VALID' TO WS-RESULT-MSG
038600     ELSE
038700        MOVE 'Invalid email format' TO WS-RESULT-MSG
038800     END-IF.
038900 5010-CHECK-EMAIL-END.
039000     EXIT.
039100
039200*    WS-AT-IDX NE RETIENT QUE LA POSITION DU PREMIER @ RENCONTRE (IF
039300*    WS-AT-IDX = 0) - UN SECOND @ PLUS LOIN DANS LE CHAMP N'EST DONC
039400*    PAS DETECTE COMME UNE ERREUR PAR CE PARAGRAPHE, MAIS LA CONDITION
039500*    IDX-SCANC > WS-AT-IDX + 1 DE 5000 EXIGE AU MOINS UN CARACTERE
039600*    ENTRE LE @ RETENU ET LE POINT
039700 5100-SCAN-EMAIL-CHAR-START.
039800     IF WS-SCAN-ONE-CHAR(IDX-SCANC) = '@'
039900        IF WS-AT-IDX = 0
040000           MOVE IDX-SCANC TO WS-AT-IDX
040100        END-IF
040200     ELSE
040300        IF (WS-SCAN-ONE-CHAR(IDX-SCANC) = '.')
040400                        AND (WS-AT-IDX > 0)
040500                        AND (IDX-SCANC > WS-AT-IDX + 1)
040600                        AND (IDX-SCANC < 78)
040700                        AND (WS-SCAN-ONE-CHAR(IDX-SCANC + 1)
040800                             NOT = SPACE)
040900           MOVE IDX-SCANC TO WS-DOT-IDX
041000           SET WS-HAS-DOT-AFTER-AT TO TRUE
041100        END-IF
041200     END-IF.
041300 5110-SCAN-EMAIL-CHAR-END.
041400     EXIT.
041500
041600*-----------------------------------------------------------------
041700* ECRITURE DU RESULTAT (UNE LIGNE PAR CANDIDAT) SUR AUDIT-REPORT
041800*-----------------------------------------------------------------
041900*    UNE SEULE LIGNE PAR CANDIDAT, QUE LE RESULTAT SOIT VALID OU LE
042000*    PREMIER MESSAGE D'ECHEC - MEME GABARIT DE LIGNE (RPT-SUMMARY-LINE)
042100*    QUE LES BLOCS SOMMAIRES DE CSAUDIT, PUISQUE LES DEUX PROGRAMMES
042200*    ECRIVENT SUR LE MEME FICHIER AUDIT-REPORT
042300 8000-WRITE-RESULT-START.
042400     MOVE SPACE TO RPT-SUMMARY-LINE.
042500     MOVE WS-RESULT-MSG TO RPT-SUM-LABEL.
042600     WRITE REC-AUDIT-OUT FROM RPT-SUMMARY-LINE.
042700 8010-WRITE-RESULT-END.
042800     EXIT.
042900
043000*    FERMETURE INCONDITIONNELLE DES DEUX FICHIERS EN FIN DE RUN,
043100*    SYMETRIQUE DE 1000-OPEN-FILES-START
043200 9000-CLOSE-FILES-START.
043300     CLOSE VALIDATION-INPUT.
043400     CLOSE AUDIT-REPORT.
043500 9010-CLOSE-FILES-END.
043600     EXIT.
